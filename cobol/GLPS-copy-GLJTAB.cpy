000100******************************************************************
000200*    GLJTAB   -  RETAINED JOURNAL-LINE TABLE FOR THE REPORT      *
000300*                ENGINE (GLRPT01).  LOADED ONCE FROM THE         *
000400*                JOURNAL-ENTRIES FILE, IN POSTING ORDER.         *
000500******************************************************************
000600*    CHANGE LOG                                                  *
000700*    09/30/95  RBW  ORIGINAL TABLE FOR TRIAL BALANCE ONLY   R4599 *
000800*    06/18/02  TLP  KEPT FULL LINE FOR LEDGER/JOURNAL RPTS  R5116 *
000900*    04/11/07  DMH  RAISED TABLE SIZE 2000 TO 6000          R5580 *
001000******************************************************************
001100*
001200 01  JLINE-TABLE-CONTROL.
001300     05  JLINE-TABLE-COUNT         PIC S9(05) COMP VALUE ZERO.
001400     05  JLINE-TABLE-MAX           PIC S9(05) COMP VALUE +6000.
001450     05  FILLER                    PIC X(04) VALUE SPACES.
001500 01  JLINE-TABLE.
001600     05  JLINE-TABLE-ENTRY OCCURS 6000 TIMES
001700                           INDEXED BY JL-IDX.
001800         10  JL-SEQUENCE           PIC S9(05) COMP.
001900         10  JL-DATE               PIC X(10).
002000         10  JL-DOC-NO             PIC X(10).
002100         10  JL-ACC                PIC X(15).
002200         10  JL-DEBIT              PIC S9(11)V99.
002300         10  JL-CREDIT             PIC S9(11)V99.
002400         10  JL-BRANCH             PIC X(10).
002500         10  JL-CC                 PIC X(10).
002550         10  FILLER                PIC X(05).
