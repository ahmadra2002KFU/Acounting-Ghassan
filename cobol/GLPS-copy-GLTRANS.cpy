000100******************************************************************
000200*    GLTRANS  -  INPUT RECORD LAYOUTS FOR THE GL POSTING RUN     *
000300*                TRANSACTION / ITEM / GL-MAP / COA / STOCK       *
000400******************************************************************
000500*    CHANGE LOG                                                  *
000600*    07/09/94  RBW  ORIGINAL COPYBOOK FOR GLPOST01/GLRPT01  R4471 *
000700*    03/14/97  RBW  ADDED GLT-STOCK-RECORD FOR FIFO COSTING R4802 *
000800*    11/02/98  KMS  Y2K - DATES CARRIED AS X(10) CCYY-MM-DD Y2K01 *
000900*    06/18/02  TLP  ADDED GLT-COA-RECORD NATURAL-SIDE FLAG  R5116 *
001000******************************************************************
001100*
001200*    GLT-TRAN-RECORD  -  VOUCHER TRANSACTION, 120 BYTES FIXED
001300*    ONE RECORD PER SOURCE DOCUMENT (SALE/PURCHASE/RECEIPT/
001400*    PAYMENT/JOURNAL/SALES-RETURN/PURCHASE-RETURN).
001500*
001600 01  GLT-TRAN-RECORD.
001700     05  GLT-TRAN-TYPE             PIC X(02).
001800         88  GLT-TYPE-SALE                 VALUE 'SA'.
001900         88  GLT-TYPE-PURCHASE             VALUE 'PU'.
002000         88  GLT-TYPE-RECEIPT              VALUE 'RC'.
002100         88  GLT-TYPE-PAYMENT              VALUE 'PY'.
002200         88  GLT-TYPE-JOURNAL               VALUE 'JV'.
002300         88  GLT-TYPE-SALES-RETURN         VALUE 'SR'.
002400         88  GLT-TYPE-PURCHASE-RETURN      VALUE 'PR'.
002500     05  GLT-TRAN-DATE             PIC X(10).
002600     05  GLT-TRAN-BRANCH           PIC X(10).
002700     05  GLT-TRAN-CC               PIC X(10).
002800     05  GLT-TRAN-SKU              PIC X(10).
002900     05  GLT-TRAN-QTY              PIC S9(07)V99.
003000     05  GLT-TRAN-PRICE            PIC S9(09)V99.
003100     05  GLT-TRAN-AMOUNT           PIC S9(11)V99.
003200     05  GLT-TRAN-PAY-CODE         PIC X(01).
003300         88  GLT-PAY-CASH                   VALUE 'C'.
003400         88  GLT-PAY-ACCOUNT               VALUE 'A'.
003500     05  GLT-TRAN-ACC-1            PIC X(15).
003600     05  GLT-TRAN-ACC-2            PIC X(15).
003700     05  FILLER                    PIC X(13).
003800*
003900*    GLT-ITEM-RECORD  -  ITEM MASTER, 80 BYTES FIXED, SORTED
004000*    BY GLT-ITEM-SKU FOR SEARCH ALL LOOKUP AT POSTING TIME.
004100*
004200 01  GLT-ITEM-RECORD.
004300     05  GLT-ITEM-SKU              PIC X(10).
004400     05  GLT-ITEM-NAME             PIC X(30).
004500     05  GLT-ITEM-UOM              PIC X(10).
004600     05  GLT-ITEM-CAT4             PIC X(10).
004700     05  GLT-ITEM-CAT5             PIC X(10).
004800     05  FILLER                    PIC X(10).
004900*
005000*    GLT-MAP-RECORD  -  ITEM-CATEGORY TO GL-ACCOUNT MAP, 60 BYTES
005100*    FIXED.  GLT-MAP-CATEGORY MATCHES GLT-ITEM-CAT5.
005200*
005300 01  GLT-MAP-RECORD.
005400     05  GLT-MAP-CATEGORY          PIC X(10).
005500     05  GLT-MAP-INV-ACCT          PIC X(15).
005600     05  GLT-MAP-SALES-ACCT        PIC X(15).
005700     05  GLT-MAP-COGS-ACCT         PIC X(15).
005800     05  FILLER                    PIC X(05).
005900*
006000*    GLT-COA-RECORD  -  CHART OF ACCOUNTS, 50 BYTES FIXED,
006100*    SORTED BY GLT-COA-CODE FOR SEARCH ALL LOOKUP.
006200*
006300 01  GLT-COA-RECORD.
006400     05  GLT-COA-CODE              PIC X(15).
006500     05  GLT-COA-NAME              PIC X(30).
006600     05  GLT-COA-SIDE              PIC X(01).
006700         88  GLT-SIDE-DEBIT                 VALUE 'D'.
006800         88  GLT-SIDE-CREDIT               VALUE 'C'.
006900     05  FILLER                    PIC X(04).
007000*
007100*    GLT-STOCK-RECORD  -  OPENING STOCK BATCH, 40 BYTES FIXED.
007200*    FILE ORDER IS FIFO ARRIVAL ORDER WITHIN EACH SKU.
007300*
007400 01  GLT-STOCK-RECORD.
007500     05  GLT-STOCK-SKU             PIC X(10).
007600     05  GLT-STOCK-QTY             PIC S9(07)V99.
007700     05  GLT-STOCK-UNIT-COST       PIC S9(09)V99.
007800     05  FILLER                    PIC X(10).
007900*
008000*    GLT-REDEF-TRAN-AS-VAT-CALC  -  ALTERNATE VIEW OF THE
008100*    TRANSACTION RECORD USED WHILE COMPUTING BASE/VAT/TOTAL SO
008200*    THE QTY-BEARING AND AMOUNT-BEARING TRANS SHARE ONE WORKAREA.
008300*
008400 01  GLT-TRAN-VAT-VIEW REDEFINES GLT-TRAN-RECORD.
008500     05  GLT-VAT-TYPE              PIC X(02).
008600     05  GLT-VAT-DATE              PIC X(10).
008700     05  GLT-VAT-BRANCH            PIC X(10).
008800     05  GLT-VAT-CC                PIC X(10).
008900     05  GLT-VAT-SKU               PIC X(10).
009000     05  GLT-VAT-QTY-PRICE         PIC X(18).
009100     05  GLT-VAT-AMOUNT            PIC S9(11)V99.
009200     05  FILLER                    PIC X(35).
