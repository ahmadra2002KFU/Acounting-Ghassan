000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GLCOST01.
000300 AUTHOR.        R B WHITFIELD.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - FINANCIAL SYSTEMS UNIT.
000500 DATE-WRITTEN.  07/09/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    GLCOST01 IS THE ACCOUNTING-CORE SUBROUTINE FOR THE GENERAL
001300*    LEDGER POSTING SYSTEM.  IT IS CALLED ONCE FOR EACH SERVICE
001400*    A POSTING ROUTINE IN GLPOST01 NEEDS AND DOES NOT KEEP ANY
001500*    RETAINED STATE OF ITS OWN - THE ITEM-CATEGORY MAP, THE FIFO
001600*    STOCK-BATCH TABLE, THE DOCUMENT-NUMBER COUNTERS AND THE
001700*    FIXED-ACCOUNT TABLE ALL LIVE IN GLPOST01'S WORKING-STORAGE
001800*    AND ARE PASSED IN BY REFERENCE ON EVERY CALL, SO THIS
001900*    SUBROUTINE SEES THE SAME TABLES BUILD-TO-BUILD.
002000*
002100*    FUNCTIONS PROVIDED (SELECTED BY GLC-FUNCTION-CODE) -
002200*        CALC-AMOUNT    BASE/VAT/TOTAL FROM QTY AND PRICE
002300*        MAP-LOOKUP     ITEM-CATEGORY TO GL-ACCOUNT MAP
002400*        FIFO-ADD       APPEND A STOCK BATCH
002500*        FIFO-CONSUME   CONSUME STOCK OLDEST BATCH FIRST
002600*        NEXT-DOC-NO    ASSIGN THE NEXT DOCUMENT NUMBER
002700*
002800******************************************************************
002900*    CHANGE LOG                                                  *
003000*    07/09/94  RBW  ORIGINAL SUBROUTINE - CALC-AMOUNT,      R4471 *
003100*                   MAP-LOOKUP AND NEXT-DOC-NO ONLY               *
003200*    03/14/97  RBW  ADDED FIFO-ADD AND FIFO-CONSUME         R4802 *
003300*    03/14/97  RBW  MAP-LOOKUP FALLS BACK TO SMALLAPPL      R4802 *
003400*                   THEN TO THE HARD-CODED DEFAULTS               *
003500*    09/02/97  RBW  FIFO-CONSUME NO LONGER UNDOES PARTIAL         *
003600*                   BATCH REDUCTIONS ON A SHORT CONSUME -   R4855 *
003700*                   MATCHES THE PORTED ONLINE SERVICE'S            *
003800*                   BEHAVIOUR, CALLER MUST VALIDATE FIRST          *
003900*    11/02/98  KMS  Y2K REVIEW - NO DATE FIELDS IN THIS      Y2K01*
004000*                   SUBROUTINE, NO CHANGES REQUIRED               *
004100*    06/18/02  TLP  NEXT-DOC-NO REWRITTEN WITH STRING       R5116 *
004200*                   INSTEAD OF UNSTRING/INSPECT                   *
004300*    04/11/07  DMH  FIFO-CONSUME COST ACCUMULATOR WIDENED   R5580 *
004400*                   TO V9999 SO ROUNDING THE CONSUMED COST         *
004500*                   BACK TO THE PENNY STAYS HALF-UP EXACT          *
004600*    02/20/13  JQP  ADDED RETURN-CODE 8 FOR AN UNKNOWN               *
004700*                   FUNCTION CODE, WAS FALLING THROUGH      R6203 *
004800*                   TO CALC-AMOUNT BY ACCIDENT                    *
004850*    05/09/13  JQP  ADDED A BATCH-ROW COUNTER TO FIFO-CONSUME R6247*
004870*                   FOR THE STOCK-AGING REVIEW FINANCE ASKED       *
004890*                   FOR AFTER THE Q1 INVENTORY COUNT                *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-390.
005300 OBJECT-COMPUTER.  IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*
005950 77  WS-BATCHES-TOUCHED        PIC S9(05) COMP    VALUE ZERO.
005970*
006000 01  WS-SWITCHES.
006100     05  WS-MAP-FOUND-SW           PIC X(01) VALUE 'N'.
006200         88  MAP-FOUND                     VALUE 'Y'.
006300     05  WS-CONSUME-DONE-SW        PIC X(01) VALUE 'N'.
006400         88  CONSUME-DONE                  VALUE 'Y'.
006450     05  FILLER                    PIC X(06) VALUE SPACES.
006470 01  WS-SWITCHES-ALT REDEFINES WS-SWITCHES.
006480     05  FILLER                    PIC X(08).
006500*
006600 01  WS-WORK-FIELDS.
006700     05  WS-NEED-QTY               PIC S9(07)V99  COMP-3.
006800     05  WS-TAKE-QTY               PIC S9(07)V99  COMP-3.
006900     05  WS-COST-ACCUM             PIC S9(13)V9999 COMP-3.
007000     05  WS-CTR-EDIT               PIC 9(06).
007100     05  WS-PREFIX-TRIM            PIC X(03).
007150     05  FILLER                    PIC X(05) VALUE SPACES.
007170 01  WS-WORK-FIELDS-ALT REDEFINES WS-WORK-FIELDS.
007180     05  FILLER                    PIC X(33).
007200*
007300 LINKAGE SECTION.
007400*
007500 01  GLC-FUNCTION-CODE             PIC X(12).
007600     88  GLC-FN-CALC-AMOUNT              VALUE 'CALC-AMOUNT'.
007700     88  GLC-FN-MAP-LOOKUP               VALUE 'MAP-LOOKUP'.
007800     88  GLC-FN-FIFO-ADD                 VALUE 'FIFO-ADD'.
007900     88  GLC-FN-FIFO-CONSUME             VALUE 'FIFO-CONSUME'.
008000     88  GLC-FN-NEXT-DOC-NO               VALUE 'NEXT-DOC-NO'.
008100*
008200 01  GLC-PARM-AREA.
008300     05  GLC-SKU                   PIC X(10).
008400     05  GLC-QTY                   PIC S9(07)V99.
008500     05  GLC-PRICE                 PIC S9(09)V99.
008600     05  GLC-UNIT-COST             PIC S9(09)V99.
008700     05  GLC-COST-RESULT           PIC S9(11)V99.
008800     05  GLC-CATEGORY              PIC X(10).
008900     05  GLC-INV-ACCT              PIC X(15).
009000     05  GLC-SALES-ACCT            PIC X(15).
009100     05  GLC-COGS-ACCT             PIC X(15).
009200     05  GLC-DOC-PREFIX            PIC X(03).
009300     05  GLC-DOC-NUMBER            PIC X(10).
009400     05  GLC-BASE                  PIC S9(11)V99.
009500     05  GLC-VAT                   PIC S9(11)V99.
009600     05  GLC-TOTAL                 PIC S9(11)V99.
009700     05  GLC-RETURN-CODE           PIC S9(04) COMP.
009750 01  GLC-PARM-AREA-ALT REDEFINES GLC-PARM-AREA.
009760     05  GLC-PARM-BYTES            PIC X(163).
009800*
009900     COPY GLPS-copy-GLTABS SUPPRESS.
010000*
010100 PROCEDURE DIVISION USING GLC-FUNCTION-CODE
010200                          GLC-PARM-AREA
010300                          MAP-TABLE-CONTROL
010400                          MAP-TABLE
010500                          STOCK-TABLE-CONTROL
010600                          STOCK-TABLE
010700                          DOC-COUNTERS
010800                          FIXED-ACCT-TABLE
010900                          VAT-RATE-TABLE.
011000*
011100 000-MAIN.
011200     MOVE ZERO TO GLC-RETURN-CODE.
011300     EVALUATE TRUE
011400         WHEN GLC-FN-CALC-AMOUNT
011500             PERFORM 100-CALC-AMOUNTS THRU 100-EXIT
011600         WHEN GLC-FN-FIFO-ADD
011700             PERFORM 200-FIFO-ADD THRU 200-EXIT
011800         WHEN GLC-FN-FIFO-CONSUME
011900             PERFORM 300-FIFO-CONSUME THRU 300-EXIT
012000         WHEN GLC-FN-MAP-LOOKUP
012100             PERFORM 400-MAP-LOOKUP THRU 400-EXIT
012200         WHEN GLC-FN-NEXT-DOC-NO
012300             PERFORM 500-NEXT-DOC-NO THRU 500-EXIT
012400         WHEN OTHER
012500             MOVE 8 TO GLC-RETURN-CODE
012600     END-EVALUATE.
012700     GOBACK.
012800*
012900******************************************************************
013000*    100-CALC-AMOUNTS - BASE/VAT/TOTAL FOR SALE, PURCHASE AND    *
013100*    BOTH RETURN DOCUMENT TYPES.  BASE AND VAT ARE ROUNDED       *
013200*    HALF-UP TO 2 DECIMALS; TOTAL IS THE EXACT SUM OF THE TWO.   *
013300******************************************************************
013400 100-CALC-AMOUNTS.
013500     COMPUTE GLC-BASE ROUNDED = GLC-QTY * GLC-PRICE.
013600     COMPUTE GLC-VAT  ROUNDED = GLC-BASE * VAT-RATE.
013700     COMPUTE GLC-TOTAL = GLC-BASE + GLC-VAT.
013800 100-EXIT.
013900     EXIT.
014000*
014100******************************************************************
014200*    200-FIFO-ADD - APPEND A NEW BATCH AT THE END OF THE STOCK   *
014300*    TABLE.  ARRIVAL ORDER ACROSS ALL SKUS IS PRESERVED BECAUSE  *
014400*    THE TABLE IS NEVER RE-SORTED OR COMPACTED.                  *
014500******************************************************************
014600 200-FIFO-ADD.
014700     IF STOCK-TABLE-COUNT NOT < STOCK-TABLE-MAX
014800         MOVE 8 TO GLC-RETURN-CODE
014900         GO TO 200-EXIT.
015000     ADD 1 TO STOCK-TABLE-COUNT.
015100     SET SK-IDX TO STOCK-TABLE-COUNT.
015200     MOVE GLC-SKU        TO SK-SKU (SK-IDX).
015300     MOVE GLC-QTY        TO SK-QTY (SK-IDX).
015400     MOVE GLC-UNIT-COST  TO SK-UNIT-COST (SK-IDX).
015500 200-EXIT.
015600     EXIT.
015700*
015800******************************************************************
015900*    300-FIFO-CONSUME - WALK THE SKU'S BATCHES OLDEST FIRST,     *
016000*    TAKING MIN(REMAINING-NEED, BATCH-QTY) FROM EACH UNTIL THE   *
016100*    NEED IS FILLED OR THE TABLE IS EXHAUSTED.  STOCK REDUCTIONS *
016200*    MADE DURING THE WALK ARE NOT ROLLED BACK ON A SHORT CONSUME *
016300*    - THE CALLER MUST VALIDATE SUFFICIENCY BEFORE POSTING WHEN  *
016400*    THAT MATTERS (SEE GLPOST01 3100-POST-SALE).                 *
016500******************************************************************
016600 300-FIFO-CONSUME.
016700     MOVE GLC-QTY TO WS-NEED-QTY.
016800     MOVE ZERO    TO WS-COST-ACCUM.
016810     MOVE ZERO    TO WS-BATCHES-TOUCHED.
016900     MOVE 'N'     TO WS-CONSUME-DONE-SW.
017000     SET SK-IDX TO 1.
017100     PERFORM 310-CONSUME-ONE-ROW THRU 310-EXIT
017200         UNTIL CONSUME-DONE OR SK-IDX > STOCK-TABLE-COUNT.
017300     IF WS-NEED-QTY > ZERO
017400         MOVE 4 TO GLC-RETURN-CODE
017500     ELSE
017600         MOVE ZERO TO GLC-RETURN-CODE.
017700     COMPUTE GLC-COST-RESULT ROUNDED = WS-COST-ACCUM.
017800 300-EXIT.
017900     EXIT.
018000*
018100 310-CONSUME-ONE-ROW.
018150     ADD 1 TO WS-BATCHES-TOUCHED.
018200     IF SK-SKU (SK-IDX) = GLC-SKU AND SK-QTY (SK-IDX) > ZERO
018300         IF SK-QTY (SK-IDX) < WS-NEED-QTY
018400             MOVE SK-QTY (SK-IDX) TO WS-TAKE-QTY
018500         ELSE
018600             MOVE WS-NEED-QTY TO WS-TAKE-QTY
018700         END-IF
018800         COMPUTE WS-COST-ACCUM =
018900             WS-COST-ACCUM + (WS-TAKE-QTY * SK-UNIT-COST (SK-IDX))
019000         SUBTRACT WS-TAKE-QTY FROM SK-QTY (SK-IDX)
019100         SUBTRACT WS-TAKE-QTY FROM WS-NEED-QTY
019200         IF WS-NEED-QTY = ZERO
019300             MOVE 'Y' TO WS-CONSUME-DONE-SW
019400         END-IF
019500     END-IF.
019600     SET SK-IDX UP BY 1.
019700 310-EXIT.
019800     EXIT.
019900*
020000******************************************************************
020100*    400-MAP-LOOKUP - ITEM-CATEGORY TO GL-ACCOUNT MAP.  RETRIES  *
020200*    UNDER THE SMALLAPPL DEFAULT CATEGORY WHEN THE ITEM'S OWN    *
020300*    CATEGORY IS NOT MAPPED, THEN FALLS BACK TO THE HARD-CODED   *
020400*    ACCOUNTS WHEN EVEN SMALLAPPL IS NOT MAPPED IN THIS RUN.     *
020500******************************************************************
020600 400-MAP-LOOKUP.
020700     MOVE 'N' TO WS-MAP-FOUND-SW.
020800     SET MP-IDX TO 1.
020900     PERFORM 410-SEARCH-CATEGORY THRU 410-EXIT
021000         UNTIL MAP-FOUND OR MP-IDX > MAP-TABLE-COUNT.
021100     IF MAP-FOUND
021200         GO TO 400-EXIT.
021300     MOVE FA-DFLT-CATEGORY TO GLC-CATEGORY.
021400     SET MP-IDX TO 1.
021500     PERFORM 410-SEARCH-CATEGORY THRU 410-EXIT
021600         UNTIL MAP-FOUND OR MP-IDX > MAP-TABLE-COUNT.
021700     IF MAP-FOUND
021800         GO TO 400-EXIT.
021900     MOVE FA-DFLT-INV-ACCT   TO GLC-INV-ACCT.
022000     MOVE FA-DFLT-SALES-ACCT TO GLC-SALES-ACCT.
022100     MOVE FA-DFLT-COGS-ACCT  TO GLC-COGS-ACCT.
022200 400-EXIT.
022300     EXIT.
022400*
022500 410-SEARCH-CATEGORY.
022600     IF MP-CATEGORY (MP-IDX) = GLC-CATEGORY
022700         MOVE MP-INV-ACCT   (MP-IDX) TO GLC-INV-ACCT
022800         MOVE MP-SALES-ACCT (MP-IDX) TO GLC-SALES-ACCT
022900         MOVE MP-COGS-ACCT  (MP-IDX) TO GLC-COGS-ACCT
023000         MOVE 'Y' TO WS-MAP-FOUND-SW
023100     ELSE
023200         SET MP-IDX UP BY 1
023300     END-IF.
023400 410-EXIT.
023500     EXIT.
023600*
023700******************************************************************
023800*    500-NEXT-DOC-NO - ASSIGN AND BUMP THE COUNTER FOR THE       *
023900*    CALLER'S DOCUMENT PREFIX.  FORMAT IS PREFIX-NNNNNN.         *
024000******************************************************************
024100 500-NEXT-DOC-NO.
024200     MOVE SPACES TO GLC-DOC-NUMBER.
024300     MOVE GLC-DOC-PREFIX TO WS-PREFIX-TRIM.
024400     EVALUATE GLC-DOC-PREFIX
024500         WHEN 'AR '
024600             ADD 1 TO DOC-CTR-AR
024700             MOVE DOC-CTR-AR TO WS-CTR-EDIT
024800         WHEN 'AP '
024900             ADD 1 TO DOC-CTR-AP
025000             MOVE DOC-CTR-AP TO WS-CTR-EDIT
025100         WHEN 'RC '
025200             ADD 1 TO DOC-CTR-RC
025300             MOVE DOC-CTR-RC TO WS-CTR-EDIT
025400         WHEN 'PY '
025500             ADD 1 TO DOC-CTR-PY
025600             MOVE DOC-CTR-PY TO WS-CTR-EDIT
025700         WHEN 'JV '
025800             ADD 1 TO DOC-CTR-JV
025900             MOVE DOC-CTR-JV TO WS-CTR-EDIT
026000         WHEN 'CRN'
026100             ADD 1 TO DOC-CTR-CRN
026200             MOVE DOC-CTR-CRN TO WS-CTR-EDIT
026300         WHEN 'DRN'
026400             ADD 1 TO DOC-CTR-DRN
026500             MOVE DOC-CTR-DRN TO WS-CTR-EDIT
026600         WHEN OTHER
026700             MOVE 8 TO GLC-RETURN-CODE
026800             GO TO 500-EXIT
026900     END-EVALUATE.
027000     IF GLC-DOC-PREFIX (3:1) = SPACE
027100         STRING GLC-DOC-PREFIX (1:2) DELIMITED BY SIZE
027200                '-'                  DELIMITED BY SIZE
027300                WS-CTR-EDIT          DELIMITED BY SIZE
027400                INTO GLC-DOC-NUMBER
027500     ELSE
027600         STRING GLC-DOC-PREFIX (1:3) DELIMITED BY SIZE
027700                '-'                  DELIMITED BY SIZE
027800                WS-CTR-EDIT          DELIMITED BY SIZE
027900                INTO GLC-DOC-NUMBER
028000     END-IF.
028100 500-EXIT.
028200     EXIT.
