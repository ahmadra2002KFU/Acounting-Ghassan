000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GLPOST01.
000300 AUTHOR.        R B WHITFIELD.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - FINANCIAL SYSTEMS UNIT.
000500 DATE-WRITTEN.  06/28/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    GLPOST01 IS THE VOUCHER POSTING ENGINE FOR THE GENERAL
001300*    LEDGER SYSTEM.  IT LOADS THE ITEM MASTER, THE GL-ACCOUNT
001400*    MAP, THE CHART OF ACCOUNTS AND THE OPENING STOCK BATCHES
001500*    INTO WORKING-STORAGE TABLES, THEN READS THE TRANSACTION
001600*    BATCH ONE VOUCHER AT A TIME AND POSTS EACH ONE TO THE
001700*    JOURNAL-ENTRIES FILE AND THE DOCUMENT-SUMMARIES FILE.
001800*
001900*    SEVEN VOUCHER TYPES ARE HANDLED - SALE (SA), PURCHASE (PU),
002000*    RECEIPT (RC), PAYMENT (PY), MANUAL JOURNAL (JV), SALES
002100*    RETURN (SR) AND PURCHASE RETURN (PR).  DOCUMENT-NUMBER
002200*    SEQUENCING, THE FIFO STOCK TABLE AND THE GL-ACCOUNT MAP
002300*    LOOKUP ARE ALL OWNED BY THE GLCOST01 SUBROUTINE, WHICH IS
002400*    CALLED ONCE FOR EACH SERVICE A POSTING PARAGRAPH NEEDS.
002500*
002600*    A VOUCHER THAT FAILS VALIDATION (UNKNOWN SKU ON A SALE OR
002700*    PURCHASE, INSUFFICIENT STOCK ON A SALE) IS REJECTED - NO
002800*    JOURNAL LINES ARE WRITTEN FOR IT, A LINE IS PRINTED ON THE
002900*    POSTING-CONTROL REPORT, AND THE RUN CONTINUES WITH THE NEXT
003000*    TRANSACTION.  ACCEPTED AND REJECTED COUNTS ARE PRINTED AT
003100*    END OF RUN.
003200*
003300******************************************************************
003400*    CHANGE LOG                                                  *
003500*    06/28/94  RBW  ORIGINAL PROGRAM - SALE, PURCHASE, JV   R4471 *
003600*    07/09/94  RBW  ADDED RECEIPT AND PAYMENT POSTINGS      R4471 *
003700*    09/30/95  RBW  ADDED SALES RETURN AND PURCHASE RETURN  R4599 *
003800*                   POSTINGS AND THE DOCUMENT-SUMMARY FILE         *
003900*    03/14/97  RBW  MOVED FIFO AND GL-MAP LOGIC OUT TO THE  R4802 *
004000*                   NEW GLCOST01 SUBROUTINE, PREVIOUSLY IT         *
004100*                   WAS ALL INLINE IN THIS PROGRAM                *
004200*    09/02/97  RBW  SALE NOW VALIDATES STOCK BEFORE ANY      R4855 *
004300*                   JOURNAL LINE IS WRITTEN - A SHORT FIFO         *
004400*                   CONSUME USED TO LEAVE ORPHAN DEBIT LINES       *
004500*    11/02/98  KMS  Y2K REVIEW - DATES ARE ALREADY CARRIED   Y2K01 *
004600*                   AS X(10) CCYY-MM-DD, NO CHANGES REQUIRED       *
004700*    06/18/02  TLP  PURCHASE RETURN NO LONGER REJECTS ON     R5116 *
004800*                   SHORT STOCK - CONSUME FAILURE IS NOW          *
004900*                   IGNORED PER FINANCE'S WRITTEN INSTRUCTION      *
005000*    04/11/07  DMH  ADDED THE POSTING-CONTROL REPORT (WAS    R5580 *
005100*                   PREVIOUSLY JUST TWO DISPLAY STATEMENTS)        *
005200*    02/20/13  JQP  UNKNOWN TRANSACTION-TYPE CODES NOW       R6203 *
005300*                   COUNTED AS REJECTS INSTEAD OF ABENDING         *
005350*    05/09/13  JQP  RETURN-CODE NOW SET TO 4 WHEN ANY VOUCHER R6247 *
005370*                   IS REJECTED SO THE JCL COND STEP CAN TEST      *
005390*                   FOR IT - PREVIOUSLY ONLY THE COUNTS PRINTED    *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-390.
005800 OBJECT-COMPUTER.  IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ITEM-MASTER-FILE   ASSIGN TO ITMMAST
006400            ORGANIZATION IS SEQUENTIAL.
006500     SELECT GLMAP-FILE         ASSIGN TO GLACMAP
006600            ORGANIZATION IS SEQUENTIAL.
006700     SELECT COA-FILE           ASSIGN TO COAMAST
006800            ORGANIZATION IS SEQUENTIAL.
006900     SELECT STOCK-FILE         ASSIGN TO OPNSTOCK
007000            ORGANIZATION IS SEQUENTIAL.
007100     SELECT TRANSACTION-FILE   ASSIGN TO GLTRANS
007200            ORGANIZATION IS SEQUENTIAL.
007300     SELECT JOURNAL-FILE       ASSIGN TO GLJRNL
007400            ORGANIZATION IS SEQUENTIAL.
007500     SELECT DOCSUM-FILE        ASSIGN TO GLDOCSUM
007600            ORGANIZATION IS SEQUENTIAL.
007700     SELECT POST-REPORT-FILE   ASSIGN TO POSTRPT
007800            ORGANIZATION IS SEQUENTIAL.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300 FD  ITEM-MASTER-FILE
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F
008600     RECORD CONTAINS 80 CHARACTERS
008700     DATA RECORD IS ITEM-MASTER-RECORD.
008800 01  ITEM-MASTER-RECORD             PIC X(80).
008900*
009000 FD  GLMAP-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 60 CHARACTERS
009400     DATA RECORD IS GLMAP-FILE-RECORD.
009500 01  GLMAP-FILE-RECORD              PIC X(60).
009600*
009700 FD  COA-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORDING MODE IS F
010000     RECORD CONTAINS 50 CHARACTERS
010100     DATA RECORD IS COA-FILE-RECORD.
010200 01  COA-FILE-RECORD                PIC X(50).
010300*
010400 FD  STOCK-FILE
010500     LABEL RECORDS ARE STANDARD
010600     RECORDING MODE IS F
010700     RECORD CONTAINS 40 CHARACTERS
010800     DATA RECORD IS STOCK-FILE-RECORD.
010900 01  STOCK-FILE-RECORD              PIC X(40).
011000*
011100 FD  TRANSACTION-FILE
011200     LABEL RECORDS ARE STANDARD
011300     RECORDING MODE IS F
011400     RECORD CONTAINS 120 CHARACTERS
011500     DATA RECORD IS TRANSACTION-FILE-RECORD.
011600 01  TRANSACTION-FILE-RECORD        PIC X(120).
011700*
011800 FD  JOURNAL-FILE
011900     LABEL RECORDS ARE STANDARD
012000     RECORDING MODE IS F
012100     RECORD CONTAINS 100 CHARACTERS
012200     DATA RECORD IS JOURNAL-FILE-RECORD.
012300 01  JOURNAL-FILE-RECORD            PIC X(100).
012400*
012500 FD  DOCSUM-FILE
012600     LABEL RECORDS ARE STANDARD
012700     RECORDING MODE IS F
012800     RECORD CONTAINS 80 CHARACTERS
012900     DATA RECORD IS DOCSUM-FILE-RECORD.
013000 01  DOCSUM-FILE-RECORD             PIC X(80).
013100*
013200 FD  POST-REPORT-FILE
013300     LABEL RECORDS ARE STANDARD
013400     RECORDING MODE IS F
013500     RECORD CONTAINS 132 CHARACTERS
013600     DATA RECORD IS POST-REPORT-RECORD.
013700 01  POST-REPORT-RECORD             PIC X(132).
013800*
013900 WORKING-STORAGE SECTION.
014000*
014100     COPY GLPS-copy-GLTRANS.
014200     COPY GLPS-copy-GLOUT01.
014300     COPY GLPS-copy-GLTABS.
014400*
014410 77  WS-RETURN-CODE-SAVE       PIC 9             VALUE ZERO.
014420 77  WS-LINE-COUNT             PIC S9(05) COMP   VALUE ZERO.
014430*
014500 01  WS-EOF-SWITCHES.
014600     05  WS-ITEM-EOF-SW            PIC X(01) VALUE 'N'.
014700         88  ITEM-EOF                     VALUE 'Y'.
014710     05  WS-ITEM-FOUND-SW          PIC X(01) VALUE 'N'.
014720         88  ITEM-FOUND                   VALUE 'Y'.
014800     05  WS-MAP-EOF-SW             PIC X(01) VALUE 'N'.
014900         88  MAP-EOF                      VALUE 'Y'.
015000     05  WS-COA-EOF-SW             PIC X(01) VALUE 'N'.
015100         88  COA-EOF                      VALUE 'Y'.
015200     05  WS-STOCK-EOF-SW           PIC X(01) VALUE 'N'.
015300         88  STOCK-EOF                    VALUE 'Y'.
015400     05  WS-TRAN-EOF-SW            PIC X(01) VALUE 'N'.
015500         88  TRAN-EOF                     VALUE 'Y'.
015550     05  FILLER                    PIC X(04) VALUE SPACES.
015600*
016000 01  WS-RUN-COUNTERS.
016100     05  WS-ACCEPTED-CTR           PIC S9(07) COMP VALUE ZERO.
016200     05  WS-REJECTED-CTR           PIC S9(07) COMP VALUE ZERO.
016250     05  FILLER                    PIC X(10) VALUE SPACES.
016300*
016400 01  WS-POST-WORK-FIELDS.
016500     05  WS-DOC-NO                 PIC X(10).
016600     05  WS-DEBIT-ACCT             PIC X(15).
016700     05  WS-CREDIT-ACCT            PIC X(15).
016800     05  WS-INV-ACCT               PIC X(15).
016900     05  WS-SALES-ACCT             PIC X(15).
017000     05  WS-COGS-ACCT              PIC X(15).
017100     05  WS-JL-ACC                 PIC X(15).
017200     05  WS-JL-DEBIT               PIC S9(11)V99.
017300     05  WS-JL-CREDIT              PIC S9(11)V99.
017400     05  WS-REJECT-MSG             PIC X(40).
017450     05  FILLER                    PIC X(05) VALUE SPACES.
017470 01  WS-POST-WORK-FIELDS-ALT REDEFINES WS-POST-WORK-FIELDS.
017480     05  FILLER                    PIC X(171).
017500*
017600 01  WS-PRINT-LINE.
017700     05  PR-REJ-TYPE               PIC X(02).
017800     05  FILLER                    PIC X(02) VALUE SPACES.
017900     05  PR-REJ-SKU                PIC X(10).
018000     05  FILLER                    PIC X(02) VALUE SPACES.
018100     05  PR-REJ-MSG                PIC X(40).
018200     05  FILLER                    PIC X(76).
018300 01  WS-PRINT-LINE-ALT REDEFINES WS-PRINT-LINE.
018400     05  FILLER                    PIC X(132).
018500*
018600 01  WS-SUMMARY-LINE.
018700     05  FILLER                    PIC X(23) VALUE
018800                          'TRANSACTIONS ACCEPTED -'.
018900     05  PR-SUM-ACCEPTED           PIC ZZZ,ZZ9.
019000     05  FILLER                    PIC X(10) VALUE SPACES.
019100     05  FILLER                    PIC X(23) VALUE
019200                          'TRANSACTIONS REJECTED -'.
019300     05  PR-SUM-REJECTED           PIC ZZZ,ZZ9.
019400     05  FILLER                    PIC X(66).
019500 01  WS-SUMMARY-LINE-ALT REDEFINES WS-SUMMARY-LINE.
019600     05  FILLER                    PIC X(132).
019700*
019800 PROCEDURE DIVISION.
019900*
020000 000-MAIN-PROCESS.
020100     PERFORM 100-INITIALIZE THRU 100-EXIT.
020200     PERFORM 200-LOAD-TABLES THRU 200-EXIT.
020300     PERFORM 300-PROCESS-TRANSACTIONS THRU 300-EXIT.
020400     PERFORM 900-TERMINATE THRU 900-EXIT.
020500     STOP RUN.
020600*
020700******************************************************************
020800*    100-INITIALIZE - OPEN ALL FILES AND ZERO THE RUN COUNTERS.  *
020900******************************************************************
021000 100-INITIALIZE.
021100     OPEN INPUT  ITEM-MASTER-FILE
021200                 GLMAP-FILE
021300                 COA-FILE
021400                 STOCK-FILE
021500                 TRANSACTION-FILE.
021600     OPEN OUTPUT JOURNAL-FILE
021700                 DOCSUM-FILE
021800                 POST-REPORT-FILE.
021900     MOVE ZERO TO WS-ACCEPTED-CTR WS-REJECTED-CTR.
022000 100-EXIT.
022100     EXIT.
022200*
022300******************************************************************
022400*    200-LOAD-TABLES - LOAD THE ITEM MASTER, THE GL-ACCOUNT MAP,  *
022500*    THE CHART OF ACCOUNTS AND THE OPENING STOCK BATCHES.  ITEM   *
022600*    MASTER AND CHART OF ACCOUNTS ARRIVE SORTED BY KEY FOR THE    *
022700*    SEARCH ALL LOOKUPS AT POSTING TIME.  STOCK BATCHES ARRIVE    *
022800*    IN FIFO ARRIVAL ORDER AND ARE LOADED IN FILE ORDER.          *
022900******************************************************************
023000 200-LOAD-TABLES.
023100     PERFORM 210-LOAD-ITEM-MASTER   THRU 210-EXIT.
023200     PERFORM 220-LOAD-GL-MAP        THRU 220-EXIT.
023300     PERFORM 230-LOAD-COA           THRU 230-EXIT.
023400     PERFORM 240-LOAD-OPENING-STOCK THRU 240-EXIT.
023500 200-EXIT.
023600     EXIT.
023700*
023800 210-LOAD-ITEM-MASTER.
023900     READ ITEM-MASTER-FILE INTO GLT-ITEM-RECORD
024000         AT END MOVE 'Y' TO WS-ITEM-EOF-SW
024100     END-READ.
024200     PERFORM 211-STORE-ITEM-ROW THRU 211-EXIT UNTIL ITEM-EOF.
024300 210-EXIT.
024400     EXIT.
024500*
024600 211-STORE-ITEM-ROW.
024700     ADD 1 TO ITEM-TABLE-COUNT.
024800     SET IT-IDX TO ITEM-TABLE-COUNT.
024900     MOVE GLT-ITEM-SKU  TO IT-SKU  (IT-IDX).
025000     MOVE GLT-ITEM-NAME TO IT-NAME (IT-IDX).
025100     MOVE GLT-ITEM-UOM  TO IT-UOM  (IT-IDX).
025200     MOVE GLT-ITEM-CAT4 TO IT-CAT4 (IT-IDX).
025300     MOVE GLT-ITEM-CAT5 TO IT-CAT5 (IT-IDX).
025400     READ ITEM-MASTER-FILE INTO GLT-ITEM-RECORD
025500         AT END MOVE 'Y' TO WS-ITEM-EOF-SW
025600     END-READ.
025700 211-EXIT.
025800     EXIT.
025900*
026000 220-LOAD-GL-MAP.
026100     READ GLMAP-FILE INTO GLT-MAP-RECORD
026200         AT END MOVE 'Y' TO WS-MAP-EOF-SW
026300     END-READ.
026400     PERFORM 221-STORE-MAP-ROW THRU 221-EXIT UNTIL MAP-EOF.
026500 220-EXIT.
026600     EXIT.
026700*
026800 221-STORE-MAP-ROW.
026900     ADD 1 TO MAP-TABLE-COUNT.
027000     SET MP-IDX TO MAP-TABLE-COUNT.
027100     MOVE GLT-MAP-CATEGORY   TO MP-CATEGORY   (MP-IDX).
027200     MOVE GLT-MAP-INV-ACCT   TO MP-INV-ACCT   (MP-IDX).
027300     MOVE GLT-MAP-SALES-ACCT TO MP-SALES-ACCT (MP-IDX).
027400     MOVE GLT-MAP-COGS-ACCT  TO MP-COGS-ACCT  (MP-IDX).
027500     READ GLMAP-FILE INTO GLT-MAP-RECORD
027600         AT END MOVE 'Y' TO WS-MAP-EOF-SW
027700     END-READ.
027800 221-EXIT.
027900     EXIT.
028000*
028100 230-LOAD-COA.
028200     READ COA-FILE INTO GLT-COA-RECORD
028300         AT END MOVE 'Y' TO WS-COA-EOF-SW
028400     END-READ.
028500     PERFORM 231-STORE-COA-ROW THRU 231-EXIT UNTIL COA-EOF.
028600 230-EXIT.
028700     EXIT.
028800*
028900 231-STORE-COA-ROW.
029000     ADD 1 TO COA-TABLE-COUNT.
029100     SET CO-IDX TO COA-TABLE-COUNT.
029200     MOVE GLT-COA-CODE TO CO-CODE (CO-IDX).
029300     MOVE GLT-COA-NAME TO CO-NAME (CO-IDX).
029400     MOVE GLT-COA-SIDE TO CO-SIDE (CO-IDX).
029500     READ COA-FILE INTO GLT-COA-RECORD
029600         AT END MOVE 'Y' TO WS-COA-EOF-SW
029700     END-READ.
029800 231-EXIT.
029900     EXIT.
030000*
030100 240-LOAD-OPENING-STOCK.
030200     READ STOCK-FILE INTO GLT-STOCK-RECORD
030300         AT END MOVE 'Y' TO WS-STOCK-EOF-SW
030400     END-READ.
030500     PERFORM 241-STORE-STOCK-ROW THRU 241-EXIT UNTIL STOCK-EOF.
030600 240-EXIT.
030700     EXIT.
030800*
030900 241-STORE-STOCK-ROW.
031000     ADD 1 TO STOCK-TABLE-COUNT.
031100     SET SK-IDX TO STOCK-TABLE-COUNT.
031200     MOVE GLT-STOCK-SKU       TO SK-SKU       (SK-IDX).
031300     MOVE GLT-STOCK-QTY       TO SK-QTY       (SK-IDX).
031400     MOVE GLT-STOCK-UNIT-COST TO SK-UNIT-COST (SK-IDX).
031500     READ STOCK-FILE INTO GLT-STOCK-RECORD
031600         AT END MOVE 'Y' TO WS-STOCK-EOF-SW
031700     END-READ.
031800 241-EXIT.
031900     EXIT.
032000*
032100******************************************************************
032200*    300-PROCESS-TRANSACTIONS - MAIN VOUCHER LOOP.  READS ONE    *
032300*    TRANSACTION, DISPATCHES IT TO ITS POSTING PARAGRAPH BY      *
032400*    TXN-TYPE, AND READS THE NEXT.                               *
032500******************************************************************
032600 300-PROCESS-TRANSACTIONS.
032700     PERFORM 310-READ-TRANSACTION THRU 310-EXIT.
032800     PERFORM 320-DISPATCH-TRANSACTION THRU 320-EXIT
032900         UNTIL TRAN-EOF.
033000 300-EXIT.
033100     EXIT.
033200*
033300 310-READ-TRANSACTION.
033400     READ TRANSACTION-FILE INTO GLT-TRAN-RECORD
033500         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
033600     END-READ.
033700 310-EXIT.
033800     EXIT.
033900*
034000 320-DISPATCH-TRANSACTION.
034050     ADD 1 TO WS-LINE-COUNT.
034100     EVALUATE TRUE
034200         WHEN GLT-TYPE-SALE
034300             PERFORM 3100-POST-SALE THRU 3100-EXIT
034400         WHEN GLT-TYPE-PURCHASE
034500             PERFORM 3200-POST-PURCHASE THRU 3200-EXIT
034600         WHEN GLT-TYPE-RECEIPT
034700             PERFORM 3300-POST-RECEIPT THRU 3300-EXIT
034800         WHEN GLT-TYPE-PAYMENT
034900             PERFORM 3400-POST-PAYMENT THRU 3400-EXIT
035000         WHEN GLT-TYPE-JOURNAL
035100             PERFORM 3500-POST-JOURNAL THRU 3500-EXIT
035200         WHEN GLT-TYPE-SALES-RETURN
035300             PERFORM 3600-POST-SALES-RETURN THRU 3600-EXIT
035400         WHEN GLT-TYPE-PURCHASE-RETURN
035500             PERFORM 3700-POST-PURCHASE-RETURN THRU 3700-EXIT
035600         WHEN OTHER
035700             MOVE 'UNKNOWN TRANSACTION TYPE CODE' TO WS-REJECT-MSG
035800             PERFORM 830-REJECT-TRANSACTION THRU 830-EXIT
035900     END-EVALUATE.
036000     PERFORM 310-READ-TRANSACTION THRU 310-EXIT.
036100 320-EXIT.
036200     EXIT.
036300*
036400******************************************************************
036500*    3100-POST-SALE (TYPE SA, PREFIX AR).  STOCK IS VALIDATED    *
036600*    BEFORE ANY JOURNAL LINE IS WRITTEN - SEE THE 09/02/97        *
036700*    CHANGE-LOG ENTRY ABOVE.                                     *
036800******************************************************************
037000 3100-POST-SALE.
037100     PERFORM 800-FIND-ITEM THRU 800-EXIT.
037200     IF NOT ITEM-FOUND
037300         MOVE 'UNKNOWN ITEM ON SALE' TO WS-REJECT-MSG
037400         PERFORM 830-REJECT-TRANSACTION THRU 830-EXIT
037500         GO TO 3100-EXIT
037600     END-IF.
037700     MOVE GLT-TRAN-SKU TO GLC-SKU.
037800     MOVE GLT-TRAN-QTY TO GLC-QTY.
037900     MOVE 'FIFO-CONSUME' TO GLC-FUNCTION-CODE.
038000     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
038100              MAP-TABLE-CONTROL MAP-TABLE
038200              STOCK-TABLE-CONTROL STOCK-TABLE
038300              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
038400     IF GLC-RETURN-CODE NOT = ZERO
038500         MOVE 'INSUFFICIENT STOCK ON SALE' TO WS-REJECT-MSG
038600         PERFORM 830-REJECT-TRANSACTION THRU 830-EXIT
038700         GO TO 3100-EXIT
038800     END-IF.
038900     MOVE GLC-COST-RESULT TO CALC-COGS.
039000*
039100     MOVE IT-CAT5 (IT-IDX) TO GLC-CATEGORY.
039200     MOVE 'MAP-LOOKUP' TO GLC-FUNCTION-CODE.
039300     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
039400              MAP-TABLE-CONTROL MAP-TABLE
039500              STOCK-TABLE-CONTROL STOCK-TABLE
039600              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
039700     MOVE GLC-INV-ACCT   TO WS-INV-ACCT.
039800     MOVE GLC-SALES-ACCT TO WS-SALES-ACCT.
039900     MOVE GLC-COGS-ACCT  TO WS-COGS-ACCT.
040000*
040100     MOVE GLT-TRAN-QTY   TO GLC-QTY.
040200     MOVE GLT-TRAN-PRICE TO GLC-PRICE.
040300     MOVE 'CALC-AMOUNT' TO GLC-FUNCTION-CODE.
040400     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
040500              MAP-TABLE-CONTROL MAP-TABLE
040600              STOCK-TABLE-CONTROL STOCK-TABLE
040700              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
040800     MOVE GLC-BASE  TO CALC-BASE.
040900     MOVE GLC-VAT   TO CALC-VAT.
041000     MOVE GLC-TOTAL TO CALC-TOTAL.
041100*
041200     MOVE 'AR ' TO GLC-DOC-PREFIX.
041300     MOVE 'NEXT-DOC-NO' TO GLC-FUNCTION-CODE.
041400     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
041500              MAP-TABLE-CONTROL MAP-TABLE
041600              STOCK-TABLE-CONTROL STOCK-TABLE
041700              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
041800     MOVE GLC-DOC-NUMBER TO WS-DOC-NO.
041900*
042000     IF GLT-PAY-CASH
042100         MOVE FA-CASH-ACCT TO WS-JL-ACC
042200     ELSE
042300         MOVE FA-AR-ACCT   TO WS-JL-ACC
042400     END-IF.
042500     MOVE CALC-TOTAL TO WS-JL-DEBIT.
042600     MOVE ZERO       TO WS-JL-CREDIT.
042700     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
042800*
042900     MOVE WS-SALES-ACCT TO WS-JL-ACC.
043000     MOVE ZERO          TO WS-JL-DEBIT.
043100     MOVE CALC-BASE     TO WS-JL-CREDIT.
043200     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
043300*
043400     MOVE FA-VAT-OUTPUT-ACCT TO WS-JL-ACC.
043500     MOVE ZERO               TO WS-JL-DEBIT.
043600     MOVE CALC-VAT           TO WS-JL-CREDIT.
043700     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
043800*
043900     MOVE WS-COGS-ACCT TO WS-JL-ACC.
044000     MOVE CALC-COGS    TO WS-JL-DEBIT.
044100     MOVE ZERO         TO WS-JL-CREDIT.
044200     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
044300*
044400     MOVE WS-INV-ACCT TO WS-JL-ACC.
044500     MOVE ZERO        TO WS-JL-DEBIT.
044600     MOVE CALC-COGS   TO WS-JL-CREDIT.
044700     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
044800*
044900     PERFORM 820-WRITE-DOC-SUMMARY THRU 820-EXIT.
045000     ADD 1 TO WS-ACCEPTED-CTR.
045100 3100-EXIT.
045200     EXIT.
045300*
045400******************************************************************
045500*    3200-POST-PURCHASE (TYPE PU, PREFIX AP).                    *
045600******************************************************************
045700 3200-POST-PURCHASE.
045800     PERFORM 800-FIND-ITEM THRU 800-EXIT.
045900     IF NOT ITEM-FOUND
046000         MOVE 'UNKNOWN ITEM ON PURCHASE' TO WS-REJECT-MSG
046100         PERFORM 830-REJECT-TRANSACTION THRU 830-EXIT
046200         GO TO 3200-EXIT
046300     END-IF.
046400     MOVE IT-CAT5 (IT-IDX) TO GLC-CATEGORY.
046500     MOVE 'MAP-LOOKUP' TO GLC-FUNCTION-CODE.
046600     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
046700              MAP-TABLE-CONTROL MAP-TABLE
046800              STOCK-TABLE-CONTROL STOCK-TABLE
046900              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
047000     MOVE GLC-INV-ACCT TO WS-INV-ACCT.
047100*
047200     MOVE GLT-TRAN-QTY   TO GLC-QTY.
047300     MOVE GLT-TRAN-PRICE TO GLC-PRICE.
047400     MOVE 'CALC-AMOUNT' TO GLC-FUNCTION-CODE.
047500     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
047600              MAP-TABLE-CONTROL MAP-TABLE
047700              STOCK-TABLE-CONTROL STOCK-TABLE
047800              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
047900     MOVE GLC-BASE  TO CALC-BASE.
048000     MOVE GLC-VAT   TO CALC-VAT.
048100     MOVE GLC-TOTAL TO CALC-TOTAL.
048200*
048300     MOVE 'AP ' TO GLC-DOC-PREFIX.
048400     MOVE 'NEXT-DOC-NO' TO GLC-FUNCTION-CODE.
048500     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
048600              MAP-TABLE-CONTROL MAP-TABLE
048700              STOCK-TABLE-CONTROL STOCK-TABLE
048800              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
048900     MOVE GLC-DOC-NUMBER TO WS-DOC-NO.
049000*
049100     MOVE WS-INV-ACCT TO WS-JL-ACC.
049200     MOVE CALC-BASE   TO WS-JL-DEBIT.
049300     MOVE ZERO        TO WS-JL-CREDIT.
049400     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
049500*
049600     MOVE FA-VAT-INPUT-ACCT TO WS-JL-ACC.
049700     MOVE CALC-VAT          TO WS-JL-DEBIT.
049800     MOVE ZERO              TO WS-JL-CREDIT.
049900     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
050000*
050100     IF GLT-PAY-CASH
050200         MOVE FA-BANK-ACCT TO WS-JL-ACC
050300     ELSE
050400         IF GLT-TRAN-ACC-1 = SPACES
050500             MOVE FA-DFLT-AP-ACCT TO WS-JL-ACC
050600         ELSE
050700             MOVE GLT-TRAN-ACC-1  TO WS-JL-ACC
050800         END-IF
050900     END-IF.
051000     MOVE ZERO       TO WS-JL-DEBIT.
051100     MOVE CALC-TOTAL TO WS-JL-CREDIT.
051200     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
051300*
051400     MOVE GLT-TRAN-SKU   TO GLC-SKU.
051500     MOVE GLT-TRAN-QTY   TO GLC-QTY.
051600     MOVE GLT-TRAN-PRICE TO GLC-UNIT-COST.
051700     MOVE 'FIFO-ADD' TO GLC-FUNCTION-CODE.
051800     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
051900              MAP-TABLE-CONTROL MAP-TABLE
052000              STOCK-TABLE-CONTROL STOCK-TABLE
052100              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
052200*
052300     PERFORM 820-WRITE-DOC-SUMMARY THRU 820-EXIT.
052400     ADD 1 TO WS-ACCEPTED-CTR.
052500 3200-EXIT.
052600     EXIT.
052700*
052800******************************************************************
052900*    3300-POST-RECEIPT (TYPE RC, PREFIX RC).  DEBIT TXN-ACC-2    *
053000*    (TO-ACCOUNT), CREDIT TXN-ACC-1 (FROM-ACCOUNT).  NO VAT.     *
053100******************************************************************
053200 3300-POST-RECEIPT.
053300     MOVE ZERO TO CALC-BASE CALC-VAT.
053400     MOVE GLT-TRAN-AMOUNT TO CALC-TOTAL.
053500     MOVE 'RC ' TO GLC-DOC-PREFIX.
053600     MOVE 'NEXT-DOC-NO' TO GLC-FUNCTION-CODE.
053700     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
053800              MAP-TABLE-CONTROL MAP-TABLE
053900              STOCK-TABLE-CONTROL STOCK-TABLE
054000              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
054100     MOVE GLC-DOC-NUMBER TO WS-DOC-NO.
054200*
054300     MOVE GLT-TRAN-ACC-2  TO WS-JL-ACC.
054400     MOVE GLT-TRAN-AMOUNT TO WS-JL-DEBIT.
054500     MOVE ZERO            TO WS-JL-CREDIT.
054600     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
054700*
054800     MOVE GLT-TRAN-ACC-1  TO WS-JL-ACC.
054900     MOVE ZERO            TO WS-JL-DEBIT.
055000     MOVE GLT-TRAN-AMOUNT TO WS-JL-CREDIT.
055100     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
055200*
055300     PERFORM 820-WRITE-DOC-SUMMARY THRU 820-EXIT.
055400     ADD 1 TO WS-ACCEPTED-CTR.
055500 3300-EXIT.
055600     EXIT.
055700*
055800******************************************************************
055900*    3400-POST-PAYMENT (TYPE PY, PREFIX PY).  SAME SHAPE AS A    *
056000*    RECEIPT.                                                    *
056100******************************************************************
056200 3400-POST-PAYMENT.
056300     MOVE ZERO TO CALC-BASE CALC-VAT.
056400     MOVE GLT-TRAN-AMOUNT TO CALC-TOTAL.
056500     MOVE 'PY ' TO GLC-DOC-PREFIX.
056600     MOVE 'NEXT-DOC-NO' TO GLC-FUNCTION-CODE.
056700     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
056800              MAP-TABLE-CONTROL MAP-TABLE
056900              STOCK-TABLE-CONTROL STOCK-TABLE
057000              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
057100     MOVE GLC-DOC-NUMBER TO WS-DOC-NO.
057200*
057300     MOVE GLT-TRAN-ACC-2  TO WS-JL-ACC.
057400     MOVE GLT-TRAN-AMOUNT TO WS-JL-DEBIT.
057500     MOVE ZERO            TO WS-JL-CREDIT.
057600     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
057700*
057800     MOVE GLT-TRAN-ACC-1  TO WS-JL-ACC.
057900     MOVE ZERO            TO WS-JL-DEBIT.
058000     MOVE GLT-TRAN-AMOUNT TO WS-JL-CREDIT.
058100     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
058200*
058300     PERFORM 820-WRITE-DOC-SUMMARY THRU 820-EXIT.
058400     ADD 1 TO WS-ACCEPTED-CTR.
058500 3400-EXIT.
058600     EXIT.
058700*
058800******************************************************************
058900*    3500-POST-JOURNAL (TYPE JV, PREFIX JV).  DEBIT TXN-ACC-1,   *
059000*    CREDIT TXN-ACC-2 - THE OPPOSITE MAPPING FROM RECEIPT/       *
059100*    PAYMENT, PER THE VOUCHER FORMAT ABOVE THE LINE.             *
059200******************************************************************
059300 3500-POST-JOURNAL.
059400     MOVE ZERO TO CALC-BASE CALC-VAT.
059500     MOVE GLT-TRAN-AMOUNT TO CALC-TOTAL.
059600     MOVE 'JV ' TO GLC-DOC-PREFIX.
059700     MOVE 'NEXT-DOC-NO' TO GLC-FUNCTION-CODE.
059800     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
059900              MAP-TABLE-CONTROL MAP-TABLE
060000              STOCK-TABLE-CONTROL STOCK-TABLE
060100              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
060200     MOVE GLC-DOC-NUMBER TO WS-DOC-NO.
060300*
060400     MOVE GLT-TRAN-ACC-1  TO WS-JL-ACC.
060500     MOVE GLT-TRAN-AMOUNT TO WS-JL-DEBIT.
060600     MOVE ZERO            TO WS-JL-CREDIT.
060700     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
060800*
060900     MOVE GLT-TRAN-ACC-2  TO WS-JL-ACC.
061000     MOVE ZERO            TO WS-JL-DEBIT.
061100     MOVE GLT-TRAN-AMOUNT TO WS-JL-CREDIT.
061200     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
061300*
061400     PERFORM 820-WRITE-DOC-SUMMARY THRU 820-EXIT.
061500     ADD 1 TO WS-ACCEPTED-CTR.
061600 3500-EXIT.
061700     EXIT.
061800*
061900******************************************************************
062000*    3600-POST-SALES-RETURN (TYPE SR, PREFIX CRN).  AN UNKNOWN   *
062100*    ITEM DOES NOT REJECT - IT FALLS BACK TO THE SMALLAPPL        *
062200*    DEFAULT CATEGORY FOR THE GL-MAP LOOKUP.  COGS IS REVERSED   *
062300*    AT THE RETURN'S BASE AMOUNT, NOT AT ORIGINAL COST.          *
062400******************************************************************
062500 3600-POST-SALES-RETURN.
062600     PERFORM 800-FIND-ITEM THRU 800-EXIT.
062700     IF ITEM-FOUND
062800         MOVE IT-CAT5 (IT-IDX) TO GLC-CATEGORY
062900     ELSE
063000         MOVE FA-DFLT-CATEGORY TO GLC-CATEGORY
063100     END-IF.
063200     MOVE 'MAP-LOOKUP' TO GLC-FUNCTION-CODE.
063300     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
063400              MAP-TABLE-CONTROL MAP-TABLE
063500              STOCK-TABLE-CONTROL STOCK-TABLE
063600              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
063700     MOVE GLC-INV-ACCT  TO WS-INV-ACCT.
063800     MOVE GLC-COGS-ACCT TO WS-COGS-ACCT.
063900*
064000     MOVE GLT-TRAN-QTY   TO GLC-QTY.
064100     MOVE GLT-TRAN-PRICE TO GLC-PRICE.
064200     MOVE 'CALC-AMOUNT' TO GLC-FUNCTION-CODE.
064300     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
064400              MAP-TABLE-CONTROL MAP-TABLE
064500              STOCK-TABLE-CONTROL STOCK-TABLE
064600              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
064700     MOVE GLC-BASE  TO CALC-BASE.
064800     MOVE GLC-VAT   TO CALC-VAT.
064900     MOVE GLC-TOTAL TO CALC-TOTAL.
065000*
065100     MOVE 'CRN' TO GLC-DOC-PREFIX.
065200     MOVE 'NEXT-DOC-NO' TO GLC-FUNCTION-CODE.
065300     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
065400              MAP-TABLE-CONTROL MAP-TABLE
065500              STOCK-TABLE-CONTROL STOCK-TABLE
065600              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
065700     MOVE GLC-DOC-NUMBER TO WS-DOC-NO.
065800*
065900     MOVE FA-SALES-RETURNS-ACCT TO WS-JL-ACC.
066000     MOVE CALC-BASE             TO WS-JL-DEBIT.
066100     MOVE ZERO                  TO WS-JL-CREDIT.
066200     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
066300*
066400     MOVE FA-VAT-OUTPUT-ACCT TO WS-JL-ACC.
066500     MOVE CALC-VAT           TO WS-JL-DEBIT.
066600     MOVE ZERO               TO WS-JL-CREDIT.
066700     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
066800*
066900     IF GLT-PAY-CASH
067000         MOVE FA-CASH-ACCT TO WS-JL-ACC
067100     ELSE
067200         MOVE FA-AR-ACCT   TO WS-JL-ACC
067300     END-IF.
067400     MOVE ZERO       TO WS-JL-DEBIT.
067500     MOVE CALC-TOTAL TO WS-JL-CREDIT.
067600     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
067700*
067800     MOVE GLT-TRAN-SKU   TO GLC-SKU.
067900     MOVE GLT-TRAN-QTY   TO GLC-QTY.
068000     MOVE GLT-TRAN-PRICE TO GLC-UNIT-COST.
068100     MOVE 'FIFO-ADD' TO GLC-FUNCTION-CODE.
068200     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
068300              MAP-TABLE-CONTROL MAP-TABLE
068400              STOCK-TABLE-CONTROL STOCK-TABLE
068500              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
068600*
068700     MOVE WS-INV-ACCT TO WS-JL-ACC.
068800     MOVE CALC-BASE   TO WS-JL-DEBIT.
068900     MOVE ZERO        TO WS-JL-CREDIT.
069000     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
069100*
069200     MOVE WS-COGS-ACCT TO WS-JL-ACC.
069300     MOVE ZERO         TO WS-JL-DEBIT.
069400     MOVE CALC-BASE    TO WS-JL-CREDIT.
069500     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
069600*
069700     PERFORM 820-WRITE-DOC-SUMMARY THRU 820-EXIT.
069800     ADD 1 TO WS-ACCEPTED-CTR.
069900 3600-EXIT.
070000     EXIT.
070100*
070200******************************************************************
070300*    3700-POST-PURCHASE-RETURN (TYPE PR, PREFIX DRN).  AN        *
070400*    UNKNOWN ITEM DEFAULTS TO SMALLAPPL, NO REJECTION.  A SHORT  *
070500*    FIFO CONSUME IS IGNORED SILENTLY - SEE THE 06/18/02          *
070600*    CHANGE-LOG ENTRY ABOVE.                                     *
070700******************************************************************
070800 3700-POST-PURCHASE-RETURN.
070900     PERFORM 800-FIND-ITEM THRU 800-EXIT.
071000     IF ITEM-FOUND
071100         MOVE IT-CAT5 (IT-IDX) TO GLC-CATEGORY
071200     ELSE
071300         MOVE FA-DFLT-CATEGORY TO GLC-CATEGORY
071400     END-IF.
071500     MOVE 'MAP-LOOKUP' TO GLC-FUNCTION-CODE.
071600     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
071700              MAP-TABLE-CONTROL MAP-TABLE
071800              STOCK-TABLE-CONTROL STOCK-TABLE
071900              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
072000     MOVE GLC-INV-ACCT TO WS-INV-ACCT.
072100*
072200     MOVE GLT-TRAN-QTY   TO GLC-QTY.
072300     MOVE GLT-TRAN-PRICE TO GLC-PRICE.
072400     MOVE 'CALC-AMOUNT' TO GLC-FUNCTION-CODE.
072500     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
072600              MAP-TABLE-CONTROL MAP-TABLE
072700              STOCK-TABLE-CONTROL STOCK-TABLE
072800              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
072900     MOVE GLC-BASE  TO CALC-BASE.
073000     MOVE GLC-VAT   TO CALC-VAT.
073100     MOVE GLC-TOTAL TO CALC-TOTAL.
073200*
073300     MOVE 'DRN' TO GLC-DOC-PREFIX.
073400     MOVE 'NEXT-DOC-NO' TO GLC-FUNCTION-CODE.
073500     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
073600              MAP-TABLE-CONTROL MAP-TABLE
073700              STOCK-TABLE-CONTROL STOCK-TABLE
073800              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
073900     MOVE GLC-DOC-NUMBER TO WS-DOC-NO.
074000*
074100     MOVE WS-INV-ACCT TO WS-JL-ACC.
074200     MOVE ZERO        TO WS-JL-DEBIT.
074300     MOVE CALC-BASE   TO WS-JL-CREDIT.
074400     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
074500*
074600     MOVE FA-VAT-INPUT-ACCT TO WS-JL-ACC.
074700     MOVE ZERO              TO WS-JL-DEBIT.
074800     MOVE CALC-VAT          TO WS-JL-CREDIT.
074900     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
075000*
075100     IF GLT-TRAN-ACC-1 = SPACES
075200         MOVE FA-DFLT-AP-ACCT TO WS-JL-ACC
075300     ELSE
075400         MOVE GLT-TRAN-ACC-1  TO WS-JL-ACC
075500     END-IF.
075600     MOVE CALC-TOTAL TO WS-JL-DEBIT.
075700     MOVE ZERO       TO WS-JL-CREDIT.
075800     PERFORM 810-WRITE-JOURNAL-LINE THRU 810-EXIT.
075900*
076000     MOVE GLT-TRAN-SKU TO GLC-SKU.
076100     MOVE GLT-TRAN-QTY TO GLC-QTY.
076200     MOVE 'FIFO-CONSUME' TO GLC-FUNCTION-CODE.
076300     CALL 'GLCOST01' USING GLC-FUNCTION-CODE GLC-PARM-AREA
076400              MAP-TABLE-CONTROL MAP-TABLE
076500              STOCK-TABLE-CONTROL STOCK-TABLE
076600              DOC-COUNTERS FIXED-ACCT-TABLE VAT-RATE-TABLE.
076700*    RETURN CODE AND CONSUMED COST ARE BOTH IGNORED HERE - A
076800*    SHORT CONSUME DRIVES NO JOURNAL LINE EITHER WAY.
076900*
077000     PERFORM 820-WRITE-DOC-SUMMARY THRU 820-EXIT.
077100     ADD 1 TO WS-ACCEPTED-CTR.
077200 3700-EXIT.
077300     EXIT.
077400*
077500******************************************************************
077600*    800-FIND-ITEM - BINARY LOOKUP OF THE CURRENT TRANSACTION'S  *
077700*    SKU IN THE ITEM TABLE.  IT-IDX POINTS AT THE MATCHING ROW   *
077800*    WHEN ITEM-FOUND IS TRUE.                                    *
077900******************************************************************
078000 800-FIND-ITEM.
078100     MOVE 'N' TO WS-ITEM-FOUND-SW.
078200     SEARCH ALL ITEM-TABLE-ENTRY
078300         AT END
078400             MOVE 'N' TO WS-ITEM-FOUND-SW
078500         WHEN IT-SKU (IT-IDX) = GLT-TRAN-SKU
078600             MOVE 'Y' TO WS-ITEM-FOUND-SW
078700     END-SEARCH.
078800 800-EXIT.
078900     EXIT.
079000*
079100******************************************************************
079200*    810-WRITE-JOURNAL-LINE - WRITE ONE JOURNAL-ENTRY LINE FROM  *
079300*    THE CURRENT TRANSACTION AND WS-JL-ACC/DEBIT/CREDIT.         *
079400******************************************************************
079500 810-WRITE-JOURNAL-LINE.
079600     MOVE GLT-TRAN-DATE   TO GLO-JRN-DATE.
079700     MOVE WS-DOC-NO       TO GLO-JRN-DOC-NO.
079800     MOVE WS-JL-ACC       TO GLO-JRN-ACC.
079900     MOVE WS-JL-DEBIT     TO GLO-JRN-DEBIT.
080000     MOVE WS-JL-CREDIT    TO GLO-JRN-CREDIT.
080100     MOVE GLT-TRAN-BRANCH TO GLO-JRN-BRANCH.
080200     MOVE GLT-TRAN-CC     TO GLO-JRN-CC.
080300     WRITE JOURNAL-FILE-RECORD FROM GLO-JOURNAL-RECORD.
080400 810-EXIT.
080500     EXIT.
080600*
080700******************************************************************
080800*    820-WRITE-DOC-SUMMARY - WRITE ONE DOCUMENT-SUMMARY RECORD   *
080900*    FROM THE CURRENT TRANSACTION AND CALC-BASE/VAT/TOTAL.       *
081000******************************************************************
081100 820-WRITE-DOC-SUMMARY.
081200     MOVE WS-DOC-NO       TO GLO-DOC-NO.
081300     MOVE GLT-TRAN-TYPE   TO GLO-DOC-TYPE.
081400     MOVE GLT-TRAN-DATE   TO GLO-DOC-DATE.
081500     MOVE GLT-TRAN-BRANCH TO GLO-DOC-BRANCH.
081600     MOVE GLT-TRAN-CC     TO GLO-DOC-CC.
081700     MOVE CALC-BASE       TO GLO-DOC-BASE.
081800     MOVE CALC-VAT        TO GLO-DOC-VAT.
081900     MOVE CALC-TOTAL      TO GLO-DOC-TOTAL.
082000     WRITE DOCSUM-FILE-RECORD FROM GLO-DOCSUM-RECORD.
082100 820-EXIT.
082200     EXIT.
082300*
082400******************************************************************
082500*    830-REJECT-TRANSACTION - COUNT AND PRINT A REJECTED         *
082600*    TRANSACTION.  NO JOURNAL LINES OR DOCUMENT SUMMARY ARE      *
082700*    WRITTEN FOR IT.                                             *
082800******************************************************************
082900 830-REJECT-TRANSACTION.
083000     ADD 1 TO WS-REJECTED-CTR.
083100     MOVE SPACES         TO WS-PRINT-LINE.
083200     MOVE GLT-TRAN-TYPE  TO PR-REJ-TYPE.
083300     MOVE GLT-TRAN-SKU   TO PR-REJ-SKU.
083400     MOVE WS-REJECT-MSG  TO PR-REJ-MSG.
083500     WRITE POST-REPORT-RECORD FROM WS-PRINT-LINE.
083600 830-EXIT.
083700     EXIT.
083800*
083900******************************************************************
084000*    900-TERMINATE - PRINT THE RUN SUMMARY LINE AND CLOSE ALL    *
084100*    FILES.                                                      *
084200******************************************************************
084300 900-TERMINATE.
084320     MOVE ZERO             TO WS-RETURN-CODE-SAVE.
084340     IF WS-REJECTED-CTR IS GREATER THAN ZERO
084360         MOVE 4            TO WS-RETURN-CODE-SAVE
084380     END-IF.
084390     MOVE WS-RETURN-CODE-SAVE TO RETURN-CODE.
084400     MOVE SPACES           TO WS-SUMMARY-LINE.
084500     MOVE WS-ACCEPTED-CTR  TO PR-SUM-ACCEPTED.
084600     MOVE WS-REJECTED-CTR  TO PR-SUM-REJECTED.
084700     WRITE POST-REPORT-RECORD FROM WS-SUMMARY-LINE.
084800     CLOSE ITEM-MASTER-FILE
084900           GLMAP-FILE
085000           COA-FILE
085100           STOCK-FILE
085200           TRANSACTION-FILE
085300           JOURNAL-FILE
085400           DOCSUM-FILE
085500           POST-REPORT-FILE.
085600 900-EXIT.
085700     EXIT.
