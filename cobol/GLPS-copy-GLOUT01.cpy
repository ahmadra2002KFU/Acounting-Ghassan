000100******************************************************************
000200*    GLOUT01  -  OUTPUT RECORD LAYOUTS FOR THE GL POSTING RUN    *
000300*                JOURNAL-ENTRY LINES AND DOCUMENT SUMMARIES      *
000400******************************************************************
000500*    CHANGE LOG                                                  *
000600*    07/09/94  RBW  ORIGINAL COPYBOOK                       R4471 *
000700*    09/30/95  RBW  ADDED GLO-DOCSUM-RECORD                 R4599 *
000800*    11/02/98  KMS  Y2K - DATES CARRIED AS X(10) CCYY-MM-DD Y2K01 *
001000******************************************************************
001100*
001200*    GLO-JOURNAL-RECORD  -  ONE PER POSTED JOURNAL LINE, 100
001300*    BYTES FIXED.  DEBITS AND CREDITS ARE ALWAYS BALANCED WITHIN
001400*    THE SET OF LINES WRITTEN FOR ONE DOCUMENT.
001500*
001600 01  GLO-JOURNAL-RECORD.
001700     05  GLO-JRN-DATE              PIC X(10).
001800     05  GLO-JRN-DOC-NO            PIC X(10).
001900     05  GLO-JRN-ACC               PIC X(15).
002000     05  GLO-JRN-DEBIT             PIC S9(11)V99.
002100     05  GLO-JRN-CREDIT            PIC S9(11)V99.
002200     05  GLO-JRN-BRANCH            PIC X(10).
002300     05  GLO-JRN-CC                PIC X(10).
002400     05  FILLER                    PIC X(19).
002500*
002600*    GLO-JRN-DOC-VIEW  -  ALTERNATE VIEW OF THE DOCUMENT NUMBER
002700*    SPLIT INTO ITS PREFIX AND SEQUENCE FOR REPORT BREAK LOGIC.
002800*
002900 01  GLO-JRN-DOC-VIEW REDEFINES GLO-JOURNAL-RECORD.
003000     05  FILLER                    PIC X(10).
003100     05  GLO-JRN-DOC-PREFIX        PIC X(03).
003200     05  GLO-JRN-DOC-SEQUENCE      PIC X(07).
003300     05  FILLER                    PIC X(59).
003400*
003500*    GLO-DOCSUM-RECORD  -  ONE PER ACCEPTED VOUCHER, 80 BYTES
003600*    FIXED.  CARRIES THE NET/VAT/GROSS AMOUNTS OF THE DOCUMENT.
003700*
003800 01  GLO-DOCSUM-RECORD.
003900     05  GLO-DOC-NO                PIC X(10).
004000     05  GLO-DOC-TYPE              PIC X(02).
004100     05  GLO-DOC-DATE              PIC X(10).
004200     05  GLO-DOC-BRANCH            PIC X(10).
004300     05  GLO-DOC-CC                PIC X(10).
004400     05  GLO-DOC-BASE              PIC S9(11)V99.
004500     05  GLO-DOC-VAT               PIC S9(11)V99.
004600     05  GLO-DOC-TOTAL             PIC S9(11)V99.
004700     05  FILLER                    PIC X(12).
