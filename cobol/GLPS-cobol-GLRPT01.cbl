000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GLRPT01.
000300 AUTHOR.        R B WHITFIELD.
000400 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - FINANCIAL SYSTEMS UNIT.
000500 DATE-WRITTEN.  09/30/95.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*    GLRPT01 IS THE REPORT BUILDER FOR THE GENERAL LEDGER
001300*    SYSTEM.  IT LOADS THE CHART OF ACCOUNTS AND THE JOURNAL-
001400*    ENTRIES FILE WRITTEN BY GLPOST01 INTO WORKING-STORAGE
001500*    TABLES, THEN READS A DECK OF REPORT-REQUEST CONTROL
001600*    RECORDS AND PRODUCES THE REQUESTED REPORTS ON GLRPRT -
001700*
001800*        JRN  JOURNAL LISTING (OPTIONALLY FILTERED BY DATE
001900*             RANGE, BRANCH AND COST CENTER)
002000*        LDG  SINGLE-ACCOUNT LEDGER WITH RUNNING BALANCE
002100*        TRB  TRIAL BALANCE OVER THE FULL CHART OF ACCOUNTS
002200*        INC  INCOME STATEMENT
002300*        BAL  BALANCE SHEET WITH BALANCING CHECK
002400*
002500*    THE LEDGER REPORT SORTS ITS SELECTED LINES BY DOCUMENT
002600*    DATE (THEN POSTING SEQUENCE) USING THE SORT VERB WITH AN
002700*    INPUT/OUTPUT PROCEDURE PAIR RATHER THAN A WORK FILE.
002800*
002900******************************************************************
003000*    CHANGE LOG                                                  *
003100*    09/30/95  RBW  ORIGINAL PROGRAM - JRN AND TRB ONLY      R4599 *
003200*    03/14/97  RBW  ADDED THE LDG REPORT AND ITS SORT STEP   R4802 *
003300*    11/02/98  KMS  Y2K REVIEW - DATE FILTERS COMPARE AS      Y2K01 *
003400*                   X(10) CCYY-MM-DD STRINGS, NO CHANGES            *
003500*                   REQUIRED FOR THE ROLLOVER                     *
003600*    06/18/02  TLP  ADDED INC AND BAL REPORTS                R5116 *
003700*    04/11/07  DMH  RAISED JOURNAL-LINE TABLE SIZE (SEE      R5580 *
003800*                   GLJTAB COPYBOOK), JRN REPORT WAS RUNNING       *
003900*                   OUT OF ROOM ON THE YEAR-END BATCH               *
004000*    02/20/13  JQP  BAL REPORT NOW RECOMPUTES THE INCOME     R6203 *
004100*                   STATEMENT ITSELF INSTEAD OF ASSUMING AN         *
004200*                   INC REQUEST RAN FIRST IN THE SAME DECK         *
004250*    05/09/13  JQP  ADDED A RUNNING PAGE NUMBER TO THE TITLE  R6247*
004270*                   LINE OF JRN, TRB, INC AND BAL - AUDIT ASKED    *
004290*                   FOR IT SO MULTI-REPORT DECKS CAN BE COLLATED   *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-390.
004700 OBJECT-COMPUTER.  IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT COA-FILE          ASSIGN TO COAMAST
005300            ORGANIZATION IS SEQUENTIAL.
005400     SELECT JOURNAL-FILE      ASSIGN TO GLJRNL
005500            ORGANIZATION IS SEQUENTIAL.
005600     SELECT REQUEST-FILE      ASSIGN TO GLRRQST
005700            ORGANIZATION IS SEQUENTIAL.
005800     SELECT REPORT-FILE       ASSIGN TO GLRPRT
005900            ORGANIZATION IS SEQUENTIAL.
006000     SELECT LEDGER-WORK-FILE  ASSIGN TO SORTWK1.
006100*
006200 DATA DIVISION.
006300 FILE SECTION.
006400*
006500 FD  COA-FILE
006600     LABEL RECORDS ARE STANDARD
006700     RECORDING MODE IS F
006800     RECORD CONTAINS 50 CHARACTERS
006900     DATA RECORD IS COA-FILE-RECORD.
007000 01  COA-FILE-RECORD                PIC X(50).
007100*
007200 FD  JOURNAL-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 100 CHARACTERS
007600     DATA RECORD IS JOURNAL-FILE-RECORD.
007700 01  JOURNAL-FILE-RECORD            PIC X(100).
007800*
007900 FD  REQUEST-FILE
008000     LABEL RECORDS ARE STANDARD
008100     RECORDING MODE IS F
008200     RECORD CONTAINS 80 CHARACTERS
008300     DATA RECORD IS REQUEST-FILE-RECORD.
008400 01  REQUEST-FILE-RECORD            PIC X(80).
008500*
008600 FD  REPORT-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F
008900     RECORD CONTAINS 132 CHARACTERS
009000     DATA RECORD IS REPORT-RECORD.
009100 01  REPORT-RECORD                  PIC X(132).
009200*
009300 SD  LEDGER-WORK-FILE
009400     DATA RECORD IS LS-SORT-RECORD.
009500 01  LS-SORT-RECORD.
009600     05  LS-DATE                   PIC X(10).
009700     05  LS-SEQUENCE               PIC S9(05) COMP.
009800     05  LS-DOC-NO                 PIC X(10).
009900     05  LS-DEBIT                  PIC S9(11)V99.
010000     05  LS-CREDIT                 PIC S9(11)V99.
010100     05  FILLER                    PIC X(10).
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500     COPY GLPS-copy-GLTRANS.
010600     COPY GLPS-copy-GLOUT01.
010700     COPY GLPS-copy-GLTABS.
010800     COPY GLPS-copy-GLJTAB.
010850*
010870 77  WS-PAGE-COUNT             PIC S9(03) COMP    VALUE ZERO.
010900*
011000******************************************************************
011100*    GLR-REQUEST-RECORD - ONE REPORT REQUEST, 80 BYTES FIXED.    *
011200*    GLR-REQ-ACCOUNT APPLIES TO LDG ONLY.  THE FOUR FILTER       *
011300*    FIELDS APPLY TO JRN ONLY - BLANK MEANS "NO FILTER".         *
011400******************************************************************
011500 01  GLR-REQUEST-RECORD.
011600     05  GLR-REQ-CODE              PIC X(03).
011700         88  GLR-REQ-JOURNAL              VALUE 'JRN'.
011800         88  GLR-REQ-LEDGER                VALUE 'LDG'.
011900         88  GLR-REQ-TRIAL-BAL             VALUE 'TRB'.
012000         88  GLR-REQ-INCOME-STMT           VALUE 'INC'.
012100         88  GLR-REQ-BALANCE-SHEET         VALUE 'BAL'.
012200     05  GLR-REQ-ACCOUNT           PIC X(15).
012300     05  GLR-REQ-DATE-FROM         PIC X(10).
012400     05  GLR-REQ-DATE-TO           PIC X(10).
012500     05  GLR-REQ-BRANCH            PIC X(10).
012600     05  GLR-REQ-CC                PIC X(10).
012700     05  FILLER                    PIC X(22).
012800*
012900 01  WS-EOF-SWITCHES.
013000     05  WS-COA-EOF-SW             PIC X(01) VALUE 'N'.
013100         88  COA-EOF                       VALUE 'Y'.
013200     05  WS-JOURNAL-EOF-SW         PIC X(01) VALUE 'N'.
013300         88  JOURNAL-EOF                   VALUE 'Y'.
013400     05  WS-REQUEST-EOF-SW         PIC X(01) VALUE 'N'.
013500         88  REQUEST-EOF                   VALUE 'Y'.
013600     05  WS-SORT-EOF-SW            PIC X(01) VALUE 'N'.
013700         88  SORT-EOF                      VALUE 'Y'.
013800     05  WS-LDG-NAME-FOUND-SW      PIC X(01) VALUE 'N'.
013900         88  LDG-NAME-FOUND                VALUE 'Y'.
014000     05  FILLER                    PIC X(05) VALUE SPACES.
014100*
014200 01  WS-REPORT-WORK-FIELDS.
014300     05  WS-JRN-TOTAL-DEBIT        PIC S9(11)V99  VALUE ZERO.
014400     05  WS-JRN-TOTAL-CREDIT       PIC S9(11)V99  VALUE ZERO.
014500     05  WS-JRN-LINE-COUNT         PIC S9(07) COMP VALUE ZERO.
014600     05  WS-LDG-BALANCE            PIC S9(11)V99  VALUE ZERO.
014700     05  WS-LDG-ACCT-NAME          PIC X(30)      VALUE SPACES.
014800     05  WS-TRB-ACCT-DEBIT         PIC S9(11)V99  VALUE ZERO.
014900     05  WS-TRB-ACCT-CREDIT        PIC S9(11)V99  VALUE ZERO.
015000     05  WS-TRB-ACCT-BALANCE       PIC S9(11)V99  VALUE ZERO.
015100     05  WS-TRB-TOTAL-DEBIT        PIC S9(11)V99  VALUE ZERO.
015200     05  WS-TRB-TOTAL-CREDIT       PIC S9(11)V99  VALUE ZERO.
015300     05  WS-INC-REVENUE            PIC S9(11)V99  VALUE ZERO.
015400     05  WS-INC-RETURNS            PIC S9(11)V99  VALUE ZERO.
015500     05  WS-INC-NET-REVENUE        PIC S9(11)V99  VALUE ZERO.
015600     05  WS-INC-COGS               PIC S9(11)V99  VALUE ZERO.
015700     05  WS-INC-GROSS-PROFIT       PIC S9(11)V99  VALUE ZERO.
015800     05  WS-INC-OPEX               PIC S9(11)V99  VALUE ZERO.
015900     05  WS-INC-OPER-INCOME        PIC S9(11)V99  VALUE ZERO.
016000     05  WS-INC-OTHER-INC          PIC S9(11)V99  VALUE ZERO.
016100     05  WS-INC-OTHER-EXP          PIC S9(11)V99  VALUE ZERO.
016200     05  WS-INC-NET-PROFIT         PIC S9(11)V99  VALUE ZERO.
016300     05  WS-BAL-ACCT-DEBIT         PIC S9(11)V99  VALUE ZERO.
016400     05  WS-BAL-ACCT-CREDIT        PIC S9(11)V99  VALUE ZERO.
016500     05  WS-BAL-ACCT-BALANCE       PIC S9(11)V99  VALUE ZERO.
016600     05  WS-BAL-ASSETS             PIC S9(11)V99  VALUE ZERO.
016700     05  WS-BAL-LIABILITIES        PIC S9(11)V99  VALUE ZERO.
016800     05  WS-BAL-EQUITY             PIC S9(11)V99  VALUE ZERO.
016900     05  WS-BAL-EQUITY-TOTAL       PIC S9(11)V99  VALUE ZERO.
017000     05  WS-BAL-DIFFERENCE         PIC S9(11)V99  VALUE ZERO.
017100     05  WS-BAL-FLAG               PIC X(12)      VALUE SPACES.
017200     05  FILLER                    PIC X(10)      VALUE SPACES.
017300*
017400 01  RPT-TITLE-LINE.
017500     05  RPT-TITLE-TEXT            PIC X(40).
017520     05  FILLER                    PIC X(06) VALUE SPACES.
017540     05  RPT-PAGE-LABEL            PIC X(05) VALUE 'PAGE '.
017560     05  RPT-PAGE-NO               PIC ZZ9.
017600     05  FILLER                    PIC X(78).
017700*
017800 01  JRN-LINE.
017900     05  JRN-DATE                  PIC X(10).
018000     05  FILLER                    PIC X(02) VALUE SPACES.
018100     05  JRN-DOC-NO                PIC X(10).
018200     05  FILLER                    PIC X(02) VALUE SPACES.
018300     05  JRN-ACC                   PIC X(15).
018400     05  FILLER                    PIC X(02) VALUE SPACES.
018500     05  JRN-DEBIT                 PIC ZZZ,ZZZ,ZZZ.99-.
018600     05  FILLER                    PIC X(02) VALUE SPACES.
018700     05  JRN-CREDIT                PIC ZZZ,ZZZ,ZZZ.99-.
018800     05  FILLER                    PIC X(02) VALUE SPACES.
018900     05  JRN-BRANCH                PIC X(10).
019000     05  FILLER                    PIC X(02) VALUE SPACES.
019100     05  JRN-CC                    PIC X(10).
019200     05  FILLER                    PIC X(35).
019300 01  JRN-LINE-ALT REDEFINES JRN-LINE.
019400     05  FILLER                    PIC X(132).
019500*
019600 01  JRN-TOTAL-LINE.
019700     05  FILLER                    PIC X(20) VALUE
019800                          'TOTAL DEBITS      -'.
019900     05  JRN-TOT-DEBIT             PIC ZZZ,ZZZ,ZZZ.99-.
020000     05  FILLER                    PIC X(05) VALUE SPACES.
020100     05  FILLER                    PIC X(20) VALUE
020200                          'TOTAL CREDITS     -'.
020300     05  JRN-TOT-CREDIT            PIC ZZZ,ZZZ,ZZZ.99-.
020400     05  FILLER                    PIC X(05) VALUE SPACES.
020500     05  FILLER                    PIC X(12) VALUE
020600                          'LINE COUNT -'.
020700     05  JRN-TOT-LINES             PIC ZZZ,ZZ9.
020800     05  FILLER                    PIC X(33).
020900*
021000 01  LDG-HEADING-LINE.
021100     05  FILLER                    PIC X(15) VALUE
021200                          'ACCOUNT LEDGER '.
021300     05  LDG-HDR-CODE              PIC X(15).
021400     05  FILLER                    PIC X(02) VALUE SPACES.
021500     05  LDG-HDR-NAME              PIC X(30).
021600     05  FILLER                    PIC X(70).
021700*
021800 01  LDG-LINE.
021900     05  LDG-DATE                  PIC X(10).
022000     05  FILLER                    PIC X(02) VALUE SPACES.
022100     05  LDG-DOC-NO                PIC X(10).
022200     05  FILLER                    PIC X(02) VALUE SPACES.
022300     05  LDG-DEBIT                 PIC ZZZ,ZZZ,ZZZ.99-.
022400     05  FILLER                    PIC X(02) VALUE SPACES.
022500     05  LDG-CREDIT                PIC ZZZ,ZZZ,ZZZ.99-.
022600     05  FILLER                    PIC X(02) VALUE SPACES.
022700     05  LDG-BALANCE               PIC ZZZ,ZZZ,ZZZ.99-.
022800     05  FILLER                    PIC X(59).
022900 01  LDG-LINE-ALT REDEFINES LDG-LINE.
023000     05  FILLER                    PIC X(132).
023100*
023200 01  LDG-FINAL-LINE.
023300     05  FILLER                    PIC X(20) VALUE
023400                          'FINAL BALANCE     -'.
023500     05  LDG-FINAL-BAL             PIC ZZZ,ZZZ,ZZZ.99-.
023600     05  FILLER                    PIC X(97).
023700*
023800 01  TRB-HEADING-LINE.
023900     05  FILLER                    PIC X(15) VALUE 'ACCOUNT CODE'.
024000     05  FILLER                    PIC X(02) VALUE SPACES.
024100     05  FILLER                    PIC X(30) VALUE 'ACCOUNT NAME'.
024200     05  FILLER                    PIC X(02) VALUE SPACES.
024300     05  FILLER                    PIC X(15) VALUE 'DEBIT'.
024400     05  FILLER                    PIC X(02) VALUE SPACES.
024500     05  FILLER                    PIC X(15) VALUE 'CREDIT'.
024600     05  FILLER                    PIC X(02) VALUE SPACES.
024700     05  FILLER                    PIC X(15) VALUE 'BALANCE'.
024800     05  FILLER                    PIC X(34).
024900*
025000 01  TRB-LINE.
025100     05  TRB-CODE                  PIC X(15).
025200     05  FILLER                    PIC X(02) VALUE SPACES.
025300     05  TRB-NAME                  PIC X(30).
025400     05  FILLER                    PIC X(02) VALUE SPACES.
025500     05  TRB-DEBIT                 PIC ZZZ,ZZZ,ZZZ.99-.
025600     05  FILLER                    PIC X(02) VALUE SPACES.
025700     05  TRB-CREDIT                PIC ZZZ,ZZZ,ZZZ.99-.
025800     05  FILLER                    PIC X(02) VALUE SPACES.
025900     05  TRB-BALANCE               PIC ZZZ,ZZZ,ZZZ.99-.
026000     05  FILLER                    PIC X(34).
026100 01  TRB-LINE-ALT REDEFINES TRB-LINE.
026200     05  FILLER                    PIC X(132).
026300*
026400 01  TRB-TOTAL-LINE.
026500     05  FILLER                    PIC X(20) VALUE
026600                          'GRAND TOTALS      -'.
026700     05  FILLER                    PIC X(27) VALUE SPACES.
026800     05  TRB-TOT-DEBIT             PIC ZZZ,ZZZ,ZZZ.99-.
026900     05  FILLER                    PIC X(02) VALUE SPACES.
027000     05  TRB-TOT-CREDIT            PIC ZZZ,ZZZ,ZZZ.99-.
027100     05  FILLER                    PIC X(53).
027200*
027300 01  INC-LINE.
027400     05  INC-LABEL                 PIC X(30).
027500     05  FILLER                    PIC X(05) VALUE SPACES.
027600     05  INC-AMOUNT                PIC ZZZ,ZZZ,ZZZ.99-.
027700     05  FILLER                    PIC X(82).
027800*
027900 01  BAL-LINE.
028000     05  BAL-LABEL                 PIC X(30).
028100     05  FILLER                    PIC X(05) VALUE SPACES.
028200     05  BAL-AMOUNT                PIC ZZZ,ZZZ,ZZZ.99-.
028300     05  FILLER                    PIC X(82).
028400*
028500 01  BAL-FLAG-LINE.
028600     05  FILLER                    PIC X(30) VALUE 'STATUS'.
028700     05  FILLER                    PIC X(05) VALUE SPACES.
028800     05  BAL-FLAG-TEXT             PIC X(12).
028900     05  FILLER                    PIC X(85).
029000*
029100 PROCEDURE DIVISION.
029200*
029300 000-MAIN-PROCESS.
029400     PERFORM 100-INITIALIZE THRU 100-EXIT.
029500     PERFORM 200-LOAD-COA THRU 200-EXIT.
029600     PERFORM 250-LOAD-JOURNAL THRU 250-EXIT.
029700     PERFORM 300-PROCESS-REQUESTS THRU 300-EXIT.
029800     PERFORM 900-TERMINATE THRU 900-EXIT.
029900     STOP RUN.
030000*
030100******************************************************************
030200*    100-INITIALIZE - OPEN FILES AND ZERO THE IN-MEMORY TABLES.  *
030300******************************************************************
030400 100-INITIALIZE.
030500     OPEN INPUT  COA-FILE
030600                 JOURNAL-FILE
030700                 REQUEST-FILE.
030800     OPEN OUTPUT REPORT-FILE.
030900     MOVE ZERO TO COA-TABLE-COUNT.
031000     MOVE ZERO TO JLINE-TABLE-COUNT.
031100 100-EXIT.
031200     EXIT.
031300*
031400******************************************************************
031500*    200-LOAD-COA - LOAD THE CHART OF ACCOUNTS, SORTED BY CODE   *
031600*    FOR SEARCH ALL LOOKUP.                                      *
031700******************************************************************
031800 200-LOAD-COA.
031900     READ COA-FILE INTO GLT-COA-RECORD
032000         AT END MOVE 'Y' TO WS-COA-EOF-SW
032100     END-READ.
032200     PERFORM 210-STORE-COA-ROW THRU 210-EXIT UNTIL COA-EOF.
032300 200-EXIT.
032400     EXIT.
032500*
032600 210-STORE-COA-ROW.
032700     ADD 1 TO COA-TABLE-COUNT.
032800     SET CO-IDX TO COA-TABLE-COUNT.
032900     MOVE GLT-COA-CODE TO CO-CODE (CO-IDX).
033000     MOVE GLT-COA-NAME TO CO-NAME (CO-IDX).
033100     MOVE GLT-COA-SIDE TO CO-SIDE (CO-IDX).
033200     READ COA-FILE INTO GLT-COA-RECORD
033300         AT END MOVE 'Y' TO WS-COA-EOF-SW
033400     END-READ.
033500 210-EXIT.
033600     EXIT.
033700*
033800******************************************************************
033900*    250-LOAD-JOURNAL - LOAD THE JOURNAL-ENTRIES FILE WRITTEN BY *
034000*    GLPOST01 INTO JLINE-TABLE, IN POSTING ORDER.  JL-SEQUENCE   *
034100*    IS THE LOAD-TIME ROW NUMBER AND IS THE TIE-BREAKER WHEN THE *
034200*    LEDGER REPORT SORTS BY DATE.                                *
034300******************************************************************
034400 250-LOAD-JOURNAL.
034500     READ JOURNAL-FILE INTO GLO-JOURNAL-RECORD
034600         AT END MOVE 'Y' TO WS-JOURNAL-EOF-SW
034700     END-READ.
034800     PERFORM 251-STORE-JOURNAL-ROW THRU 251-EXIT UNTIL JOURNAL-EOF.
034900 250-EXIT.
035000     EXIT.
035100*
035200 251-STORE-JOURNAL-ROW.
035300     ADD 1 TO JLINE-TABLE-COUNT.
035400     SET JL-IDX TO JLINE-TABLE-COUNT.
035500     MOVE JLINE-TABLE-COUNT     TO JL-SEQUENCE (JL-IDX).
035600     MOVE GLO-JRN-DATE          TO JL-DATE     (JL-IDX).
035700     MOVE GLO-JRN-DOC-NO        TO JL-DOC-NO   (JL-IDX).
035800     MOVE GLO-JRN-ACC           TO JL-ACC      (JL-IDX).
035900     MOVE GLO-JRN-DEBIT         TO JL-DEBIT    (JL-IDX).
036000     MOVE GLO-JRN-CREDIT        TO JL-CREDIT   (JL-IDX).
036100     MOVE GLO-JRN-BRANCH        TO JL-BRANCH   (JL-IDX).
036200     MOVE GLO-JRN-CC            TO JL-CC       (JL-IDX).
036300     READ JOURNAL-FILE INTO GLO-JOURNAL-RECORD
036400         AT END MOVE 'Y' TO WS-JOURNAL-EOF-SW
036500     END-READ.
036600 251-EXIT.
036700     EXIT.
036800*
036900******************************************************************
037000*    300-PROCESS-REQUESTS - READ THE REPORT-REQUEST DECK AND     *
037100*    DISPATCH EACH REQUEST TO ITS REPORT-BUILDING PARAGRAPH.     *
037200******************************************************************
037300 300-PROCESS-REQUESTS.
037400     PERFORM 310-READ-REQUEST THRU 310-EXIT.
037500     PERFORM 320-DISPATCH-REQUEST THRU 320-EXIT UNTIL REQUEST-EOF.
037600 300-EXIT.
037700     EXIT.
037800*
037900 310-READ-REQUEST.
038000     READ REQUEST-FILE INTO GLR-REQUEST-RECORD
038100         AT END MOVE 'Y' TO WS-REQUEST-EOF-SW
038200     END-READ.
038300 310-EXIT.
038400     EXIT.
038500*
038600 320-DISPATCH-REQUEST.
038700     EVALUATE TRUE
038800         WHEN GLR-REQ-JOURNAL
038900             PERFORM 3000-BUILD-JOURNAL-LISTING THRU 3000-EXIT
039000         WHEN GLR-REQ-LEDGER
039100             PERFORM 4000-BUILD-LEDGER THRU 4000-EXIT
039200         WHEN GLR-REQ-TRIAL-BAL
039300             PERFORM 5000-BUILD-TRIAL-BALANCE THRU 5000-EXIT
039400         WHEN GLR-REQ-INCOME-STMT
039500             PERFORM 6000-BUILD-INCOME-STMT THRU 6000-EXIT
039600         WHEN GLR-REQ-BALANCE-SHEET
039700             PERFORM 7000-BUILD-BALANCE-SHEET THRU 7000-EXIT
039800         WHEN OTHER
039900             CONTINUE
040000     END-EVALUATE.
040100     PERFORM 310-READ-REQUEST THRU 310-EXIT.
040200 320-EXIT.
040300     EXIT.
040400*
040500******************************************************************
040600*    3000-BUILD-JOURNAL-LISTING - PRINT EVERY JOURNAL LINE IN    *
040700*    POSTING ORDER, OPTIONALLY FILTERED BY DATE RANGE, BRANCH    *
040800*    AND COST CENTER.                                            *
040900******************************************************************
041000 3000-BUILD-JOURNAL-LISTING.
041100     MOVE ZERO TO WS-JRN-TOTAL-DEBIT WS-JRN-TOTAL-CREDIT
041200                  WS-JRN-LINE-COUNT.
041300     MOVE SPACES TO RPT-TITLE-LINE.
041320     ADD 1 TO WS-PAGE-COUNT.
041340     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
041400     MOVE 'JOURNAL LISTING' TO RPT-TITLE-TEXT.
041500     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
041600     PERFORM 3010-JRN-ONE-LINE THRU 3010-EXIT
041700         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > JLINE-TABLE-COUNT.
041800     MOVE SPACES TO JRN-TOTAL-LINE.
041900     MOVE WS-JRN-TOTAL-DEBIT  TO JRN-TOT-DEBIT.
042000     MOVE WS-JRN-TOTAL-CREDIT TO JRN-TOT-CREDIT.
042100     MOVE WS-JRN-LINE-COUNT   TO JRN-TOT-LINES.
042200     WRITE REPORT-RECORD FROM JRN-TOTAL-LINE.
042300 3000-EXIT.
042400     EXIT.
042500*
042600 3010-JRN-ONE-LINE.
042700     IF GLR-REQ-DATE-FROM NOT = SPACES
042800             AND JL-DATE (JL-IDX) < GLR-REQ-DATE-FROM
042900         GO TO 3010-EXIT
043000     END-IF.
043100     IF GLR-REQ-DATE-TO NOT = SPACES
043200             AND JL-DATE (JL-IDX) > GLR-REQ-DATE-TO
043300         GO TO 3010-EXIT
043400     END-IF.
043500     IF GLR-REQ-BRANCH NOT = SPACES
043600             AND JL-BRANCH (JL-IDX) NOT = GLR-REQ-BRANCH
043700         GO TO 3010-EXIT
043800     END-IF.
043900     IF GLR-REQ-CC NOT = SPACES
044000             AND JL-CC (JL-IDX) NOT = GLR-REQ-CC
044100         GO TO 3010-EXIT
044200     END-IF.
044300     MOVE SPACES TO JRN-LINE.
044400     MOVE JL-DATE   (JL-IDX) TO JRN-DATE.
044500     MOVE JL-DOC-NO (JL-IDX) TO JRN-DOC-NO.
044600     MOVE JL-ACC    (JL-IDX) TO JRN-ACC.
044700     MOVE JL-DEBIT  (JL-IDX) TO JRN-DEBIT.
044800     MOVE JL-CREDIT (JL-IDX) TO JRN-CREDIT.
044900     MOVE JL-BRANCH (JL-IDX) TO JRN-BRANCH.
045000     MOVE JL-CC     (JL-IDX) TO JRN-CC.
045100     WRITE REPORT-RECORD FROM JRN-LINE.
045200     ADD JL-DEBIT  (JL-IDX) TO WS-JRN-TOTAL-DEBIT.
045300     ADD JL-CREDIT (JL-IDX) TO WS-JRN-TOTAL-CREDIT.
045400     ADD 1 TO WS-JRN-LINE-COUNT.
045500 3010-EXIT.
045600     EXIT.
045700*
045800******************************************************************
045900*    4000-BUILD-LEDGER - THE REQUESTED ACCOUNT'S LINES, SORTED   *
046000*    BY DOCUMENT DATE THEN POSTING SEQUENCE, WITH A RUNNING      *
046100*    BALANCE ACCUMULATED FROM ZERO.                              *
046200******************************************************************
046300 4000-BUILD-LEDGER.
046400     MOVE ZERO   TO WS-LDG-BALANCE.
046500     MOVE 'N'    TO WS-SORT-EOF-SW.
046600     PERFORM 4001-FIND-ACCT-NAME THRU 4001-EXIT.
046700     MOVE SPACES TO LDG-HEADING-LINE.
046800     MOVE GLR-REQ-ACCOUNT TO LDG-HDR-CODE.
046900     MOVE WS-LDG-ACCT-NAME TO LDG-HDR-NAME.
047000     WRITE REPORT-RECORD FROM LDG-HEADING-LINE.
047100     SORT LEDGER-WORK-FILE
047200         ON ASCENDING KEY LS-DATE LS-SEQUENCE
047300         INPUT PROCEDURE 4010-SORT-INPUT THRU 4010-EXIT
047400         OUTPUT PROCEDURE 4020-SORT-OUTPUT THRU 4020-EXIT.
047500     MOVE SPACES TO LDG-FINAL-LINE.
047600     MOVE WS-LDG-BALANCE TO LDG-FINAL-BAL.
047700     WRITE REPORT-RECORD FROM LDG-FINAL-LINE.
047800 4000-EXIT.
047900     EXIT.
048000*
048100 4001-FIND-ACCT-NAME.
048200     MOVE SPACES TO WS-LDG-ACCT-NAME.
048300     MOVE 'N' TO WS-LDG-NAME-FOUND-SW.
048400     SEARCH ALL COA-TABLE-ENTRY
048500         AT END
048600         MOVE 'N' TO WS-LDG-NAME-FOUND-SW
048700         WHEN CO-CODE (CO-IDX) = GLR-REQ-ACCOUNT
048800             MOVE CO-NAME (CO-IDX) TO WS-LDG-ACCT-NAME
048900             MOVE 'Y' TO WS-LDG-NAME-FOUND-SW
049000     END-SEARCH.
049100 4001-EXIT.
049200     EXIT.
049300*
049400 4010-SORT-INPUT.
049500     PERFORM 4011-RELEASE-ONE-LINE THRU 4011-EXIT
049600         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > JLINE-TABLE-COUNT.
049700 4010-EXIT.
049800     EXIT.
049900*
050000 4011-RELEASE-ONE-LINE.
050100     IF JL-ACC (JL-IDX) = GLR-REQ-ACCOUNT
050200         MOVE JL-DATE     (JL-IDX) TO LS-DATE
050300         MOVE JL-SEQUENCE (JL-IDX) TO LS-SEQUENCE
050400         MOVE JL-DOC-NO   (JL-IDX) TO LS-DOC-NO
050500         MOVE JL-DEBIT    (JL-IDX) TO LS-DEBIT
050600         MOVE JL-CREDIT   (JL-IDX) TO LS-CREDIT
050700         RELEASE LS-SORT-RECORD
050800     END-IF.
050900 4011-EXIT.
051000     EXIT.
051100*
051200 4020-SORT-OUTPUT.
051300     RETURN LEDGER-WORK-FILE INTO LS-SORT-RECORD
051400         AT END MOVE 'Y' TO WS-SORT-EOF-SW
051500     END-RETURN.
051600     PERFORM 4021-PRINT-ONE-LINE THRU 4021-EXIT UNTIL SORT-EOF.
051700 4020-EXIT.
051800     EXIT.
051900*
052000 4021-PRINT-ONE-LINE.
052100     ADD LS-DEBIT TO WS-LDG-BALANCE.
052200     SUBTRACT LS-CREDIT FROM WS-LDG-BALANCE.
052300     MOVE SPACES TO LDG-LINE.
052400     MOVE LS-DATE     TO LDG-DATE.
052500     MOVE LS-DOC-NO   TO LDG-DOC-NO.
052600     MOVE LS-DEBIT    TO LDG-DEBIT.
052700     MOVE LS-CREDIT   TO LDG-CREDIT.
052800     MOVE WS-LDG-BALANCE TO LDG-BALANCE.
052900     WRITE REPORT-RECORD FROM LDG-LINE.
053000     RETURN LEDGER-WORK-FILE INTO LS-SORT-RECORD
053100         AT END MOVE 'Y' TO WS-SORT-EOF-SW
053200     END-RETURN.
053300 4021-EXIT.
053400     EXIT.
053500*
053600******************************************************************
053700*    5000-BUILD-TRIAL-BALANCE - EVERY CHART-OF-ACCOUNTS ENTRY,   *
053800*    TOTAL DEBITS/CREDITS OVER ALL JOURNAL LINES, BALANCE PER    *
053900*    THE ACCOUNT'S NATURAL SIDE.                                 *
054000******************************************************************
054100 5000-BUILD-TRIAL-BALANCE.
054200     MOVE ZERO TO WS-TRB-TOTAL-DEBIT WS-TRB-TOTAL-CREDIT.
054300     MOVE SPACES TO RPT-TITLE-LINE.
054320     ADD 1 TO WS-PAGE-COUNT.
054340     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
054400     MOVE 'TRIAL BALANCE' TO RPT-TITLE-TEXT.
054500     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
054600     WRITE REPORT-RECORD FROM TRB-HEADING-LINE.
054700     PERFORM 5010-TRB-ONE-ACCOUNT THRU 5010-EXIT
054800         VARYING CO-IDX FROM 1 BY 1 UNTIL CO-IDX > COA-TABLE-COUNT.
054900     MOVE SPACES TO TRB-TOTAL-LINE.
055000     MOVE WS-TRB-TOTAL-DEBIT  TO TRB-TOT-DEBIT.
055100     MOVE WS-TRB-TOTAL-CREDIT TO TRB-TOT-CREDIT.
055200     WRITE REPORT-RECORD FROM TRB-TOTAL-LINE.
055300 5000-EXIT.
055400     EXIT.
055500*
055600 5010-TRB-ONE-ACCOUNT.
055700     MOVE ZERO TO WS-TRB-ACCT-DEBIT WS-TRB-ACCT-CREDIT.
055800     PERFORM 5011-SUM-ONE-LINE THRU 5011-EXIT
055900         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > JLINE-TABLE-COUNT.
056000     IF CO-SIDE (CO-IDX) = 'D'
056100         COMPUTE WS-TRB-ACCT-BALANCE =
056200             WS-TRB-ACCT-DEBIT - WS-TRB-ACCT-CREDIT
056300     ELSE
056400         COMPUTE WS-TRB-ACCT-BALANCE =
056500             WS-TRB-ACCT-CREDIT - WS-TRB-ACCT-DEBIT
056600     END-IF.
056700     MOVE SPACES TO TRB-LINE.
056800     MOVE CO-CODE (CO-IDX)    TO TRB-CODE.
056900     MOVE CO-NAME (CO-IDX)    TO TRB-NAME.
057000     MOVE WS-TRB-ACCT-DEBIT   TO TRB-DEBIT.
057100     MOVE WS-TRB-ACCT-CREDIT  TO TRB-CREDIT.
057200     MOVE WS-TRB-ACCT-BALANCE TO TRB-BALANCE.
057300     WRITE REPORT-RECORD FROM TRB-LINE.
057400     ADD WS-TRB-ACCT-DEBIT  TO WS-TRB-TOTAL-DEBIT.
057500     ADD WS-TRB-ACCT-CREDIT TO WS-TRB-TOTAL-CREDIT.
057600 5010-EXIT.
057700     EXIT.
057800*
057900 5011-SUM-ONE-LINE.
058000     IF JL-ACC (JL-IDX) = CO-CODE (CO-IDX)
058100         ADD JL-DEBIT  (JL-IDX) TO WS-TRB-ACCT-DEBIT
058200         ADD JL-CREDIT (JL-IDX) TO WS-TRB-ACCT-CREDIT
058300     END-IF.
058400 5011-EXIT.
058500     EXIT.
058600*
058700******************************************************************
058800*    6000-BUILD-INCOME-STMT - CLASSIFY EVERY JOURNAL LINE BY     *
058900*    ACCOUNT-CODE PREFIX AND ROLL UP TO NET PROFIT.              *
059000******************************************************************
059100 6000-BUILD-INCOME-STMT.
059200     MOVE ZERO TO WS-INC-REVENUE WS-INC-RETURNS WS-INC-COGS
059300                  WS-INC-OPEX WS-INC-OTHER-INC WS-INC-OTHER-EXP.
059400     PERFORM 6010-CLASSIFY-ONE-LINE THRU 6010-EXIT
059500         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > JLINE-TABLE-COUNT.
059600     COMPUTE WS-INC-NET-REVENUE  = WS-INC-REVENUE - WS-INC-RETURNS.
059700     COMPUTE WS-INC-GROSS-PROFIT = WS-INC-NET-REVENUE - WS-INC-COGS.
059800     COMPUTE WS-INC-OPER-INCOME  = WS-INC-GROSS-PROFIT - WS-INC-OPEX.
059900     COMPUTE WS-INC-NET-PROFIT   = WS-INC-OPER-INCOME
060000                          + WS-INC-OTHER-INC - WS-INC-OTHER-EXP.
060100     PERFORM 6020-PRINT-INCOME-STMT THRU 6020-EXIT.
060200 6000-EXIT.
060300     EXIT.
060400*
060500 6010-CLASSIFY-ONE-LINE.
060600     IF JL-ACC (JL-IDX) (1:4) = '4-01'
060700         COMPUTE WS-INC-REVENUE = WS-INC-REVENUE
060800             + JL-CREDIT (JL-IDX) - JL-DEBIT (JL-IDX)
060900     END-IF.
061000     IF JL-ACC (JL-IDX) (1:4) = '4-02'
061100         COMPUTE WS-INC-RETURNS = WS-INC-RETURNS
061200             + JL-DEBIT (JL-IDX) - JL-CREDIT (JL-IDX)
061300     END-IF.
061400     IF JL-ACC (JL-IDX) (1:2) = '5-'
061500         COMPUTE WS-INC-COGS = WS-INC-COGS
061600             + JL-DEBIT (JL-IDX) - JL-CREDIT (JL-IDX)
061700     END-IF.
061800     IF JL-ACC (JL-IDX) (1:2) = '6-'
061900         COMPUTE WS-INC-OPEX = WS-INC-OPEX
062000             + JL-DEBIT (JL-IDX) - JL-CREDIT (JL-IDX)
062100     END-IF.
062200     IF JL-ACC (JL-IDX) (1:4) = '7-01'
062300         COMPUTE WS-INC-OTHER-INC = WS-INC-OTHER-INC
062400             + JL-CREDIT (JL-IDX) - JL-DEBIT (JL-IDX)
062500     END-IF.
062600     IF JL-ACC (JL-IDX) (1:4) = '7-02'
062700         COMPUTE WS-INC-OTHER-EXP = WS-INC-OTHER-EXP
062800             + JL-DEBIT (JL-IDX) - JL-CREDIT (JL-IDX)
062900     END-IF.
063000 6010-EXIT.
063100     EXIT.
063200*
063300 6020-PRINT-INCOME-STMT.
063400     MOVE SPACES TO RPT-TITLE-LINE.
063420     ADD 1 TO WS-PAGE-COUNT.
063440     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
063500     MOVE 'INCOME STATEMENT' TO RPT-TITLE-TEXT.
063600     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
063700     MOVE SPACES TO INC-LINE.
063800     MOVE 'REVENUE'          TO INC-LABEL.
063900     MOVE WS-INC-REVENUE     TO INC-AMOUNT.
064000     WRITE REPORT-RECORD FROM INC-LINE.
064100     MOVE 'RETURNS'          TO INC-LABEL.
064200     MOVE WS-INC-RETURNS     TO INC-AMOUNT.
064300     WRITE REPORT-RECORD FROM INC-LINE.
064400     MOVE 'NET REVENUE'      TO INC-LABEL.
064500     MOVE WS-INC-NET-REVENUE TO INC-AMOUNT.
064600     WRITE REPORT-RECORD FROM INC-LINE.
064700     MOVE 'COST OF GOODS SOLD'   TO INC-LABEL.
064800     MOVE WS-INC-COGS            TO INC-AMOUNT.
064900     WRITE REPORT-RECORD FROM INC-LINE.
065000     MOVE 'GROSS PROFIT'         TO INC-LABEL.
065100     MOVE WS-INC-GROSS-PROFIT    TO INC-AMOUNT.
065200     WRITE REPORT-RECORD FROM INC-LINE.
065300     MOVE 'OPERATING EXPENSE'    TO INC-LABEL.
065400     MOVE WS-INC-OPEX            TO INC-AMOUNT.
065500     WRITE REPORT-RECORD FROM INC-LINE.
065600     MOVE 'OPERATING INCOME'     TO INC-LABEL.
065700     MOVE WS-INC-OPER-INCOME     TO INC-AMOUNT.
065800     WRITE REPORT-RECORD FROM INC-LINE.
065900     MOVE 'OTHER INCOME'         TO INC-LABEL.
066000     MOVE WS-INC-OTHER-INC       TO INC-AMOUNT.
066100     WRITE REPORT-RECORD FROM INC-LINE.
066200     MOVE 'OTHER EXPENSE'        TO INC-LABEL.
066300     MOVE WS-INC-OTHER-EXP       TO INC-AMOUNT.
066400     WRITE REPORT-RECORD FROM INC-LINE.
066500     MOVE 'NET PROFIT'           TO INC-LABEL.
066600     MOVE WS-INC-NET-PROFIT      TO INC-AMOUNT.
066700     WRITE REPORT-RECORD FROM INC-LINE.
066800 6020-EXIT.
066900     EXIT.
067000*
067100******************************************************************
067200*    7000-BUILD-BALANCE-SHEET - RECOMPUTES THE INCOME STATEMENT  *
067300*    FOR NET PROFIT (SEE THE 02/20/13 CHANGE-LOG ENTRY ABOVE),   *
067400*    THEN ROLLS UP EVERY CHART-OF-ACCOUNTS BALANCE BY CODE       *
067500*    PREFIX AND CHECKS THAT ASSETS EQUAL LIABILITIES PLUS        *
067600*    EQUITY.                                                     *
067700******************************************************************
067800 7000-BUILD-BALANCE-SHEET.
067900     MOVE ZERO TO WS-INC-REVENUE WS-INC-RETURNS WS-INC-COGS
068000                  WS-INC-OPEX WS-INC-OTHER-INC WS-INC-OTHER-EXP.
068100     PERFORM 6010-CLASSIFY-ONE-LINE THRU 6010-EXIT
068200         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > JLINE-TABLE-COUNT.
068300     COMPUTE WS-INC-NET-REVENUE  = WS-INC-REVENUE - WS-INC-RETURNS.
068400     COMPUTE WS-INC-GROSS-PROFIT = WS-INC-NET-REVENUE - WS-INC-COGS.
068500     COMPUTE WS-INC-OPER-INCOME  = WS-INC-GROSS-PROFIT - WS-INC-OPEX.
068600     COMPUTE WS-INC-NET-PROFIT   = WS-INC-OPER-INCOME
068700                          + WS-INC-OTHER-INC - WS-INC-OTHER-EXP.
068800     MOVE ZERO TO WS-BAL-ASSETS WS-BAL-LIABILITIES WS-BAL-EQUITY.
068900     PERFORM 7010-CLASSIFY-ONE-ACCT THRU 7010-EXIT
069000         VARYING CO-IDX FROM 1 BY 1 UNTIL CO-IDX > COA-TABLE-COUNT.
069100     COMPUTE WS-BAL-EQUITY-TOTAL = WS-BAL-EQUITY + WS-INC-NET-PROFIT.
069200     COMPUTE WS-BAL-DIFFERENCE = WS-BAL-ASSETS
069300         - (WS-BAL-LIABILITIES + WS-BAL-EQUITY-TOTAL).
069400     IF WS-BAL-DIFFERENCE < 0.01 AND WS-BAL-DIFFERENCE > -0.01
069500         MOVE 'BALANCED'     TO WS-BAL-FLAG
069600     ELSE
069700         MOVE 'NOT BALANCED' TO WS-BAL-FLAG
069800     END-IF.
069900     PERFORM 7020-PRINT-BALANCE-SHEET THRU 7020-EXIT.
070000 7000-EXIT.
070100     EXIT.
070200*
070300 7010-CLASSIFY-ONE-ACCT.
070400     MOVE ZERO TO WS-BAL-ACCT-DEBIT WS-BAL-ACCT-CREDIT.
070500     PERFORM 7011-SUM-ONE-LINE THRU 7011-EXIT
070600         VARYING JL-IDX FROM 1 BY 1 UNTIL JL-IDX > JLINE-TABLE-COUNT.
070700     IF CO-SIDE (CO-IDX) = 'D'
070800         COMPUTE WS-BAL-ACCT-BALANCE =
070900             WS-BAL-ACCT-DEBIT - WS-BAL-ACCT-CREDIT
071000     ELSE
071100         COMPUTE WS-BAL-ACCT-BALANCE =
071200             WS-BAL-ACCT-CREDIT - WS-BAL-ACCT-DEBIT
071300     END-IF.
071400     IF CO-CODE (CO-IDX) (1:2) = '1-'
071500         ADD WS-BAL-ACCT-BALANCE TO WS-BAL-ASSETS
071600     END-IF.
071700     IF CO-CODE (CO-IDX) (1:2) = '2-'
071800         ADD WS-BAL-ACCT-BALANCE TO WS-BAL-LIABILITIES
071900     END-IF.
072000     IF CO-CODE (CO-IDX) (1:2) = '3-'
072100         ADD WS-BAL-ACCT-BALANCE TO WS-BAL-EQUITY
072200     END-IF.
072300 7010-EXIT.
072400     EXIT.
072500*
072600 7011-SUM-ONE-LINE.
072700     IF JL-ACC (JL-IDX) = CO-CODE (CO-IDX)
072800         ADD JL-DEBIT  (JL-IDX) TO WS-BAL-ACCT-DEBIT
072900         ADD JL-CREDIT (JL-IDX) TO WS-BAL-ACCT-CREDIT
073000     END-IF.
073100 7011-EXIT.
073200     EXIT.
073300*
073400 7020-PRINT-BALANCE-SHEET.
073500     MOVE SPACES TO RPT-TITLE-LINE.
073520     ADD 1 TO WS-PAGE-COUNT.
073540     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
073600     MOVE 'BALANCE SHEET' TO RPT-TITLE-TEXT.
073700     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.
073800     MOVE SPACES TO BAL-LINE.
073900     MOVE 'ASSETS'             TO BAL-LABEL.
074000     MOVE WS-BAL-ASSETS        TO BAL-AMOUNT.
074100     WRITE REPORT-RECORD FROM BAL-LINE.
074200     MOVE 'LIABILITIES'        TO BAL-LABEL.
074300     MOVE WS-BAL-LIABILITIES   TO BAL-AMOUNT.
074400     WRITE REPORT-RECORD FROM BAL-LINE.
074500     MOVE 'EQUITY (INCL NET PROFIT)' TO BAL-LABEL.
074600     MOVE WS-BAL-EQUITY-TOTAL       TO BAL-AMOUNT.
074700     WRITE REPORT-RECORD FROM BAL-LINE.
074800     MOVE 'DIFFERENCE'         TO BAL-LABEL.
074900     MOVE WS-BAL-DIFFERENCE    TO BAL-AMOUNT.
075000     WRITE REPORT-RECORD FROM BAL-LINE.
075100     MOVE SPACES TO BAL-FLAG-LINE.
075200     MOVE WS-BAL-FLAG TO BAL-FLAG-TEXT.
075300     WRITE REPORT-RECORD FROM BAL-FLAG-LINE.
075400 7020-EXIT.
075500     EXIT.
075600*
075700******************************************************************
075800*    900-TERMINATE - CLOSE ALL FILES.                            *
075900******************************************************************
076000 900-TERMINATE.
076100     CLOSE COA-FILE
076200           JOURNAL-FILE
076300           REQUEST-FILE
076400           REPORT-FILE.
076500 900-EXIT.
076600     EXIT.
