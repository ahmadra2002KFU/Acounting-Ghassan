000100******************************************************************
000200*    GLTABS   -  ACCOUNTING-CORE IN-MEMORY TABLES                *
000300*                SHARED BY GLPOST01 AND GLCOST01                 *
000400******************************************************************
000500*    CHANGE LOG                                                  *
000600*    07/09/94  RBW  ORIGINAL TABLE LAYOUT (ITEM/COA ONLY)   R4471 *
000700*    03/14/97  RBW  ADDED FIFO STOCK-BATCH TABLE            R4802 *
000800*    03/14/97  RBW  ADDED GL-MAP TABLE AND DOC COUNTERS     R4802 *
000900*    06/18/02  TLP  RAISED COA-TABLE SIZE 300 TO 600        R5116 *
001000*    04/11/07  DMH  RAISED ITEM-TABLE SIZE 1000 TO 2000     R5580 *
001100******************************************************************
001200*
001300*    ITEM-TABLE  -  ITEM MASTER HELD IN GLT-ITEM-SKU SEQUENCE
001400*    FOR SEARCH ALL BINARY LOOKUP AT POSTING TIME.
001500*
001600 01  ITEM-TABLE-CONTROL.
001700     05  ITEM-TABLE-COUNT          PIC S9(04) COMP VALUE ZERO.
001800     05  ITEM-TABLE-MAX            PIC S9(04) COMP VALUE +2000.
001850     05  FILLER                    PIC X(04) VALUE SPACES.
001900 01  ITEM-TABLE.
002000     05  ITEM-TABLE-ENTRY OCCURS 2000 TIMES
002100                          ASCENDING KEY IS IT-SKU
002200                          INDEXED BY IT-IDX.
002300         10  IT-SKU                PIC X(10).
002400         10  IT-NAME               PIC X(30).
002500         10  IT-UOM                PIC X(10).
002600         10  IT-CAT4               PIC X(10).
002700         10  IT-CAT5               PIC X(10).
002750         10  FILLER                PIC X(10).
002800*
002900*    COA-TABLE  -  CHART OF ACCOUNTS HELD IN GLT-COA-CODE
003000*    SEQUENCE FOR SEARCH ALL BINARY LOOKUP.
003100*
003200 01  COA-TABLE-CONTROL.
003300     05  COA-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
003400     05  COA-TABLE-MAX             PIC S9(04) COMP VALUE +600.
003450     05  FILLER                    PIC X(04) VALUE SPACES.
003500 01  COA-TABLE.
003600     05  COA-TABLE-ENTRY OCCURS 600 TIMES
003700                         ASCENDING KEY IS CO-CODE
003800                         INDEXED BY CO-IDX.
003900         10  CO-CODE               PIC X(15).
004000         10  CO-NAME               PIC X(30).
004100         10  CO-SIDE               PIC X(01).
004150         10  FILLER                PIC X(04).
004200*
004300*    MAP-TABLE  -  ITEM-CATEGORY TO GL-ACCOUNT MAP.  SMALL - A
004400*    STRAIGHT SEQUENTIAL SEARCH IS USED, NOT SEARCH ALL.
004500*
004600 01  MAP-TABLE-CONTROL.
004700     05  MAP-TABLE-COUNT           PIC S9(04) COMP VALUE ZERO.
004800     05  MAP-TABLE-MAX             PIC S9(04) COMP VALUE +200.
004850     05  FILLER                    PIC X(04) VALUE SPACES.
004900 01  MAP-TABLE.
005000     05  MAP-TABLE-ENTRY OCCURS 200 TIMES
005100                         INDEXED BY MP-IDX.
005200         10  MP-CATEGORY           PIC X(10).
005300         10  MP-INV-ACCT           PIC X(15).
005400         10  MP-SALES-ACCT         PIC X(15).
005500         10  MP-COGS-ACCT          PIC X(15).
005550         10  FILLER                PIC X(05).
005600*
005700*    STOCK-TABLE  -  FIFO BATCHES, ONE ROW PER BATCH, HELD IN
005800*    ARRIVAL ORDER WITHIN SKU (OLDEST BATCH FOR A SKU IS THE
005900*    FIRST ROW FOR THAT SKU WITH SK-QTY GREATER THAN ZERO).
006000*    A BATCH IS "REMOVED" BY ZEROING SK-QTY IN PLACE RATHER THAN
006100*    COMPACTING THE TABLE, SO ARRIVAL ORDER IS NEVER DISTURBED.
006200*
006300 01  STOCK-TABLE-CONTROL.
006400     05  STOCK-TABLE-COUNT         PIC S9(04) COMP VALUE ZERO.
006500     05  STOCK-TABLE-MAX           PIC S9(04) COMP VALUE +3000.
006550     05  FILLER                    PIC X(04) VALUE SPACES.
006600 01  STOCK-TABLE.
006700     05  STOCK-TABLE-ENTRY OCCURS 3000 TIMES
006800                           INDEXED BY SK-IDX.
006900         10  SK-SKU                PIC X(10).
007000         10  SK-QTY                PIC S9(07)V99.
007100         10  SK-UNIT-COST          PIC S9(09)V99.
007150         10  FILLER                PIC X(10).
007200*
007300*    DOC-COUNTERS  -  ONE SEQUENCE COUNTER PER DOCUMENT PREFIX.
007400*    EACH STARTS AT 1 AND INCREMENTS AFTER A NUMBER IS ISSUED.
007500*
007600 01  DOC-COUNTERS.
007700     05  DOC-CTR-AR                PIC 9(06) VALUE ZERO.
007800     05  DOC-CTR-AP                PIC 9(06) VALUE ZERO.
007900     05  DOC-CTR-RC                PIC 9(06) VALUE ZERO.
008000     05  DOC-CTR-PY                PIC 9(06) VALUE ZERO.
008100     05  DOC-CTR-JV                PIC 9(06) VALUE ZERO.
008200     05  DOC-CTR-CRN               PIC 9(06) VALUE ZERO.
008300     05  DOC-CTR-DRN               PIC 9(06) VALUE ZERO.
008350     05  FILLER                    PIC X(06) VALUE SPACES.
008400*
008500*    FIXED-ACCT-TABLE  -  HARD-CODED FALLBACK AND STANDING
008600*    ACCOUNT CODES THAT DO NOT COME FROM THE GL-MAP.
008700*
008800 01  FIXED-ACCT-TABLE.
008900     05  FA-CASH-ACCT              PIC X(15) VALUE
009000                                       '1-01-01-001-001'.
009100     05  FA-BANK-ACCT              PIC X(15) VALUE
009200                                       '1-01-02-001-001'.
009300     05  FA-AR-ACCT                PIC X(15) VALUE
009400                                       '1-02-01-000-000'.
009500     05  FA-DFLT-AP-ACCT           PIC X(15) VALUE
009600                                       '2-01-01-000-000'.
009700     05  FA-VAT-OUTPUT-ACCT        PIC X(15) VALUE
009800                                       '2-02-01-001-000'.
009900     05  FA-VAT-INPUT-ACCT         PIC X(15) VALUE
010000                                       '2-03-01-001-000'.
010100     05  FA-SALES-RETURNS-ACCT     PIC X(15) VALUE
010200                                       '4-02-01-000-000'.
010300     05  FA-DFLT-INV-ACCT          PIC X(15) VALUE
010400                                       '1-03-02-010-000'.
010500     05  FA-DFLT-SALES-ACCT        PIC X(15) VALUE
010600                                       '4-01-02-001-000'.
010700     05  FA-DFLT-COGS-ACCT         PIC X(15) VALUE
010800                                       '5-01-02-001-000'.
010900     05  FA-DFLT-CATEGORY          PIC X(10) VALUE
011000                                       'SMALLAPPL'.
011050     05  FILLER                    PIC X(10) VALUE SPACES.
011100*
011200*    VAT-RATE-TABLE  -  THE FUNCTIONAL-CURRENCY VAT RATE, HELD
011300*    AS A 4-DECIMAL FRACTION SO ROUNDING IN 100-CALC-AMOUNTS
011400*    IS EXACT.
011500*
011600 01  VAT-RATE-TABLE.
011700     05  VAT-RATE                  PIC 9V9999 VALUE 0.1500.
011750     05  FILLER                    PIC X(05) VALUE SPACES.
011800*
011900*    AMOUNT-CALC-WORK  -  SCRATCH FIELDS FOR 100-CALC-AMOUNTS,
012000*    REDEFINED SO THE POSTING ROUTINES CAN READ THE BASE/VAT/
012100*    TOTAL AS EITHER A GROUP MOVE OR AS THREE DISCRETE AMOUNTS.
012200*
012300 01  AMOUNT-CALC-RESULT.
012400     05  CALC-BASE                 PIC S9(11)V99.
012500     05  CALC-VAT                  PIC S9(11)V99.
012600     05  CALC-TOTAL                PIC S9(11)V99.
012700     05  CALC-COGS                 PIC S9(11)V99.
012750     05  FILLER                    PIC X(04) VALUE SPACES.
012800 01  AMOUNT-CALC-RESULT-X REDEFINES AMOUNT-CALC-RESULT.
012900     05  CALC-RESULT-BYTES         PIC X(56).
